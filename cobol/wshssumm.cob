000100******************************************
000200*                                          *
000300*  Record Definition For Run Summary       *
000400*       Output File - one record per       *
000500*       batch run, written at hh010        *
000600******************************************
000700* File size approx 60 bytes.
000800*
000900* BR-U5-1 - counts are mutually exclusive,
001000* Sum-Total-Count = Sum-Success-Count +
001100* Sum-Skip-Count + Sum-Error-Count.
001200*
001300* 02/09/1986 rnv - Created.
001400* 30/01/1999 skm - Y2K sweep - Sum-Run-Date
001500*                  already held as CCYY-MM-DD
001600*                  text, no repair needed.
001700* 20/11/2004 skm - Removed Sum-Rules-Loaded -
001800*                  never part of the run-summary
001900*                  spec, the rule-load count
002000*                  belongs on the report heading
002100*                  (hh900) not this record.
002200*
002300 01  HS-Summary-Record.
002400     03  Sum-Run-Date           pic x(10).
002500     03  Sum-Total-Count        pic 9(6).
002600     03  Sum-Success-Count      pic 9(6).
002700     03  Sum-Skip-Count         pic 9(6).
002800     03  Sum-Error-Count        pic 9(6).
002900     03  filler                 pic x(22).
003000*
