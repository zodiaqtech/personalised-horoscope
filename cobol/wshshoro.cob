000100******************************************
000200*                                          *
000300*  Record Definition For Horoscope         *
000400*       Output File                        *
000500*     One record per user per run          *
000600******************************************
000700* File size approx 175 bytes.
000800*
000900* Band text is one of very_positive,
001000* favourable, neutral, caution, challenging
001100* - BR-U4-3.  Area order fixed - Career,
001200* Finance, Love, Health, Mental, Spiritual -
001300* and HS-Area-Table below gives a table view
001400* of the six score/band pairs for ff000 and
001500* the print program to loop over.
001600*
001700* 02/09/1986 rnv - Created.
001800* 17/03/1990 skm - Band field widened from
001900*                  x(10) to x(13) - challenging
002000*                  did not fit.
002100* 30/01/1999 skm - Y2K sweep - Hor-Date already
002200*                  held as CCYY-MM-DD text, no
002300*                  repair needed.
002400*
002420* 20/11/2004 skm - Hor-*-Score (both the named fields
002440*                  and the Hor-Area-Table redefines)
002460*                  moved to comp-3, filler widened to
002480*                  absorb the 6 bytes saved.
002500 01  HS-Horoscope-Record.
002600     03  Hor-User-Id            pic x(12).
002700     03  Hor-User-Name          pic x(20).
002800     03  Hor-Date               pic x(10).
002900     03  Hor-Active-Dasha       pic x(9).
003000     03  Hor-Active-Anta-Dasha  pic x(9).
003100     03  Hor-Career-Score       pic s9(1)v9(2) comp-3.
003200     03  Hor-Career-Band        pic x(13).
003300     03  Hor-Finance-Score      pic s9(1)v9(2) comp-3.
003400     03  Hor-Finance-Band       pic x(13).
003500     03  Hor-Love-Score         pic s9(1)v9(2) comp-3.
003600     03  Hor-Love-Band          pic x(13).
003700     03  Hor-Health-Score       pic s9(1)v9(2) comp-3.
003800     03  Hor-Health-Band        pic x(13).
003900     03  Hor-Mental-Score       pic s9(1)v9(2) comp-3.
004000     03  Hor-Mental-Band        pic x(13).
004100     03  Hor-Spiritual-Score    pic s9(1)v9(2) comp-3.
004200     03  Hor-Spiritual-Band     pic x(13).
004300     03  Hor-Area-Table redefines
004400         Hor-Career-Score       occurs 6.
004500         05  Hor-Area-Score     pic s9(1)v9(2) comp-3.
004600         05  Hor-Area-Band      pic x(13).
004700     03  Hor-Overall-Band       pic x(13).
004800     03  filler                 pic x(11).
004900*
