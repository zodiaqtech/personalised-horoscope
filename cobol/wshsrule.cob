000100******************************************
000200*                                          *
000300*  Record Definition For Rules File        *
000400*     Approx 196 records, loaded whole      *
000500*     into HS-Rule-Table (wshstabs.cob)     *
000600*     at bb010 - never re-read after that.  *
000700******************************************
000800* File size approx 340 bytes.
000900*
001000* Condition keys and values are free-form
001100* text set up by the rule author; up to 8
001200* conditions per rule, ALL must hold (AND).
001300* An unrecognised key is skipped - fail
001400* open - see U3 rule engine notes.
001500*
001600* 11/04/1986 rnv - Created.
001700* 14/02/1989 skm - Cond entries raised from 6
001800*                  to 8 per rule, double
001900*                  transit rules need more.
002000* 30/01/1999 skm - Y2K sweep - no date fields
002100*                  on this record.
002200*
002220* 20/11/2004 skm - Rul-Effect-* and Rul-Multiplier
002240*                  moved to comp-3 - matches the
002260*                  packed-decimal habit used for every
002280*                  other score field in this system.
002300 01  HS-Rule-Record.
002400     03  Rul-Id                 pic x(6).
002500*        Eg T001, D013, Y003.
002600     03  Rul-Category           pic x(14).
002700*        transit / dasha / dasha_sub /
002800*        antardasha / yoga / natal_modifier /
002900*        combination / mental / lord_placement
003000*        / combustion / aspect / double_transit.
003100     03  Rul-Cond-Count         pic 9(2).
003200     03  Rul-Condition          occurs 8
003300                                indexed by Rul-Cond-Ix.
003400         05  Rul-Cond-Key       pic x(24).
003500         05  Rul-Cond-Val       pic x(12).
003600*            Holds a planet name, house number,
003700*            Y/N flag, threshold, yoga-type code
003800*            or a packed house list eg 010509.
003900     03  Rul-Effect-Career      pic s9(2)v9(1) comp-3.
004000     03  Rul-Effect-Finance     pic s9(2)v9(1) comp-3.
004100     03  Rul-Effect-Love        pic s9(2)v9(1) comp-3.
004200     03  Rul-Effect-Health      pic s9(2)v9(1) comp-3.
004300     03  Rul-Effect-Mental      pic s9(2)v9(1) comp-3.
004400     03  Rul-Effect-Spiritual   pic s9(2)v9(1) comp-3.
004500     03  Rul-Multiplier         pic 9(1)v9(2) comp-3.
004600*        Weight, typically 1.00.
004700     03  filler                 pic x(16).
004800*
