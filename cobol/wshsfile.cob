000100******************************************
000200*                                          *
000300*  File Name Table For The Horoscope       *
000400*       Batch Suite - hs000 / hs010        *
000500*                                          *
000600******************************************
000700* Physical dataset names for the run, held
000800* as a named list plus a REDEFINES table
000900* view so hh900 can log every assigned
001000* file name in a loop at end of run.
001100*
001200* 02/09/1986 rnv - Created.
001300* 30/01/1999 skm - Y2K sweep - no dates held
001400*                  on this member.
001500*
001600 01  File-Defs.
001700     03  File-Defs-A.
001800         05  Hsf-Natal-Name     pic x(44)
001900                            value "NATAL.MASTER".
002000         05  Hsf-Transit-Name   pic x(44)
002100                            value "TRANSIT.DAILY".
002200         05  Hsf-Rules-Name     pic x(44)
002300                            value "HOROSCOPE.RULES".
002400         05  Hsf-Horo-Name      pic x(44)
002500                            value "HOROSCOPE.OUTPUT".
002600         05  Hsf-Summ-Name      pic x(44)
002700                            value "HOROSCOPE.SUMMARY".
002800         05  Hsf-Report-Name    pic x(44)
002900                            value "HOROSCOPE.REPORT".
003000     03  filler redefines File-Defs-A.
003100         05  System-File-Names  pic x(44)
003200                                occurs 6.
003300     03  File-Defs-Count        binary-short unsigned
003400                                value 6.
003500*        Must equal the occurs count above.
003600     03  filler                 pic x(10).
003700*
