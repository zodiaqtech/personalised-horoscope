000100******************************************
000200*                                          *
000300*  Reference Tables For Horoscope Rule     *
000400*    Evaluation - House Lords, Dignity,    *
000500*    Combustion, Aspects & The In-Memory    *
000600*    Rule / Transit-House / Score Tables    *
000700*                                          *
000800******************************************
000900*
001000* These tables hold the fixed astrological
001100* reference data that BR-U1-1, BR-U1-2 and
001200* the U3 rule-condition kinds are built on.
001300* Sign numbers 1-12 = Aries .. Pisces in
001400* order.  Planet numbers 1-9, fixed order:
001500* Sun, Moon, Mars, Mercury, Jupiter, Venus,
001600* Saturn, Rahu, Ketu.
001700*
001800* 11/04/1986 rnv - Created.
001900* 02/07/1986 rnv - Added combust threshold table.
002000* 19/11/1987 rnv - Added special-aspect offset table for
002100*                  Mars/Jupiter/Saturn per BR-U3-17.
002200* 14/02/1989 skm - Added malefic/benefic reference lists.
002300* 23/08/1991 skm - HS-Rule-Table enlarged from 150 to 200
002400*                  entries, live rule count nearing 196.
002500* 30/01/1999 skm - Y2K sweep - all working dates in this
002600*                  member confirmed CCYYMMDD, none found
002700*                  needing repair.
002800* 17/06/2001 ajd - Added HS-Kendra-Table / HS-Trikona-Table
002900*                  for the Rajayoga (BR-U1-4) and dusthana
003000*                  checks.
003100* 05/03/2003 ajd - Added HS-User-Transit-Houses and area
003200*                  score accumulators, formerly local to
003300*                  hs010.
003320* 20/11/2004 skm - HST-Effect-* / HST-Effect-Area /
003340*                  HST-Multiplier moved to comp-3,
003360*                  matching the other score fields -
003380*                  redefines kept in step on both sides.
003400*
003500 01  HS-Sign-Name-Table.
003600*    1=Aries 2=Taurus 3=Gemini 4=Cancer 5=Leo 6=Virgo
003700*    7=Libra 8=Scorpio 9=Sagittarius 10=Capricorn
003800*    11=Aquarius 12=Pisces
003900     03  HS-Sign-Name-Entry     pic x(11)  occurs 12
004000                                 indexed by Sign-Ix.
004050     03  filler                 pic x(4).
004100*
004200 01  HS-Sign-Lord-Table.
004300*    Ruler planet-number of each sign, index = sign no.
004400*    BR-U1-1 - Aries-Mars, Taurus-Venus, Gemini-Mercury,
004500*    Cancer-Moon, Leo-Sun, Virgo-Mercury, Libra-Venus,
004600*    Scorpio-Mars, Sagittarius-Jupiter, Capricorn-Saturn,
004700*    Aquarius-Saturn, Pisces-Jupiter.
004800     03  HS-Sign-Lord-Entry     pic 9      occurs 12
004900                                 indexed by Lord-Ix.
004950     03  filler                 pic x(4).
005000*
005100 01  HS-Planet-Name-Table.
005200*    Fixed planet order 1-9, used to resolve MAHA-DASHA-
005300*    LORD, ANTA-DASHA-LORD and YOGA-PLANETS text against
005400*    a planet number.
005500     03  HS-Planet-Name-Entry   pic x(9)   occurs 9
005600                                 indexed by Planet-Ix.
005650     03  filler                 pic x(2).
005700*
005800 01  HS-Dignity-Tables.
005900*    BR-U1-2 - exaltation / debilitation sign per planet,
006000*    own signs held as a 2-occurrence list (zero = n/a).
006100     03  HS-Exalt-Sign          pic 99     occurs 9
006200                                 indexed by Exalt-Ix.
006300     03  HS-Debil-Sign          pic 99     occurs 9
006400                                 indexed by Debil-Ix.
006500     03  HS-Own-Sign-Grp        occurs 9
006600                                 indexed by Own-Ix.
006700         05  HS-Own-Sign        pic 99     occurs 2.
006750     03  filler                 pic x(4).
006800*
006900 01  HS-Combust-Table.
007000*    BR-U1-3 - orb in whole degrees, zero = never
007100*    combust (Sun, Rahu, Ketu).
007200     03  HS-Combust-Orb         pic 99     occurs 9
007300                                 indexed by Combust-Ix.
007350     03  filler                 pic x(2).
007400*
007500 01  HS-Aspect-Offset-Table.
007600*    Cond.18 special-aspect house offsets (0-based, from
007700*    the aspecting planet's own house).  Zero entries mean
007800*    the planet has no special aspect of its own, only the
007900*    universal 7th (offset 6) - see ee165.
008000     03  HS-Aspect-Offset-Grp   occurs 9
008100                                indexed by Aspect-Ix.
008200         05  HS-Aspect-Offset   pic 9      occurs 2.
008250     03  filler                 pic x(3).
008300*
008400 01  HS-Malefic-Benefic-Table.
008500*    1 = malefic (Saturn,Mars,Rahu,Ketu,Sun),
008600*    2 = benefic (Jupiter,Venus,Mercury), 0 = neither.
008700     03  HS-Planet-Class        pic 9      occurs 9
008800                                 indexed by Class-Ix.
008850     03  filler                 pic x(4).
008900*
009000 01  HS-Kendra-Table.
009100*    Kendra houses (1,4,7,10) - BR-U1-4/cond.19/28/34.
009200     03  HS-Kendra-House        pic 99     occurs 4.
009250     03  filler                 pic x(4).
009300 01  HS-Trikona-Table.
009400*    Trikona houses (1,5,9) - BR-U1-4.
009500     03  HS-Trikona-House       pic 99     occurs 3.
009550     03  filler                 pic x(4).
009600 01  HS-Dusthana-Table.
009700*    Dusthana houses (6,8,12) - cond.27 viparita_raja.
009800     03  HS-Dusthana-House      pic 99     occurs 3.
009850     03  filler                 pic x(4).
009900*
010000* ----------------------------------------------------
010100* In-memory rule table, loaded once per run at bb010
010200* from the RULES-FILE (about 196 live rules, 200
010300* allowed for growth).
010400* ----------------------------------------------------
010500*
010600 01  HS-Rule-Table.
010700     03  HS-Rule-Entry                     occurs 200
010800                                 indexed by Rule-Ix.
010900         05  HST-Rule-Id            pic x(6).
011000         05  HST-Rule-Category      pic x(14).
011100         05  HST-Cond-Count         pic 9(2).
011200         05  HST-Condition          occurs 8
011300                                    indexed by Cond-Ix.
011400             07  HST-Cond-Key       pic x(24).
011500             07  HST-Cond-Val       pic x(12).
011600         05  HST-Effect-Career      pic s9(2)v9(1) comp-3.
011700         05  HST-Effect-Finance     pic s9(2)v9(1) comp-3.
011800         05  HST-Effect-Love        pic s9(2)v9(1) comp-3.
011900         05  HST-Effect-Health      pic s9(2)v9(1) comp-3.
012000         05  HST-Effect-Mental      pic s9(2)v9(1) comp-3.
012100         05  HST-Effect-Spiritual   pic s9(2)v9(1) comp-3.
012200         05  HST-Effect-Table redefines
012300             HST-Effect-Career.
012400             07  HST-Effect-Area    pic s9(2)v9(1) comp-3
012500                                    occurs 6.
012600         05  HST-Multiplier         pic 9(1)v9(2) comp-3.
012650         05  filler                 pic x(10).
012700 01  HS-Rule-Count          binary-short unsigned
012800                            value zero.
012900*
013000* ----------------------------------------------------
013100* Per-user working areas, rebuilt for every natal
013200* record read.
013300* ----------------------------------------------------
013400*
013500 01  HS-House-Lord-Table.
013600*    Lord planet-number of each of the user's 12
013700*    houses, rebuilt by dd020 from HS-Sign-Lord-Table
013800*    and Nat-Lagna-Sign.
013900     03  HS-House-Lord          pic 9      occurs 12
014000                                 indexed by House-Ix.
014050     03  filler                 pic x(4).
014100*
014200 01  HS-User-Transit-Houses.
014300*    U2 / BR-U2-1 - today's transit sign of each of
014400*    the 9 planets converted to a house relative to
014500*    this user's ascendant.  Rebuilt by dd030 for
014600*    every natal record read.
014700     03  HS-Transit-House       pic 99     occurs 9
014800                                 indexed by Trans-Ix.
014850     03  filler                 pic x(2).
014900*
015000 01  HS-Area-Score-Table.
015100*    Raw accumulators, BR-U3-SCORE.  Reset to zero at
015200*    the start of every user by ee010.  Index order
015300*    matches R4 areas - 1 Career 2 Finance 3 Love
015400*    4 Health 5 Mental 6 Spiritual.
015500     03  HS-Area-Raw-Score      pic s9(4)v9(1)
015600                                occurs 6
015700                                indexed by Area-Ix.
015750     03  filler                pic x(3).
015800*
