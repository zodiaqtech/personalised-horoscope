000100******************************************
000200*                                          *
000300*  Band Template Text Table - BR-U4-3/4    *
000400*     6 life areas x 5 bands, plus the      *
000500*     overall-band default text set        *
000600******************************************
000700* Populated once per run by hs010 bb015-Load-
000800* Templates from literal text moved in - see
000900* U4 notes.  Band order fixed within each area
001000* group - very_positive, favourable, neutral,
001100* caution, challenging.  Area order fixed -
001200* Career, Finance, Love, Health, Mental,
001300* Spiritual, then Overall.
001400*
001500* 05/03/2003 ajd - Created, split out of
001600*                  hs010 working-storage so the
001700*                  layout is documented in one
001800*                  place.
001900* 19/07/2004 ajd - Overall-band group added,
002000*                  ff800 needed a 7th group
002100*                  for the summary line.
002200*
002300 01  HS-Template-Table.
002400     03  HS-Template-Area          occurs 7
002500                                indexed by Tmpl-Area-Ix.
002600         05  HS-Template-Band      occurs 5
002700                                indexed by Tmpl-Band-Ix.
002800             07  HST-Band-Text     pic x(60).
002850         05  filler                pic x(4).
002900*
