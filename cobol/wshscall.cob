000100* 02/09/1986 rnv - Created - hs000 to hs010
000200*                  hand-off area.
000300* 30/01/1999 skm - Y2K sweep - WS-Run-Date
000400*                  confirmed CCYY-MM-DD, no
000500*                  repair needed.
000600*
000700 01  WS-Calling-Data.
000800     03  WS-Called          pic x(8).
000900     03  WS-Caller          pic x(8).
001000     03  WS-Run-Date        pic x(10).
001100*        CCYY-MM-DD, set at hs000 aa020.
001200     03  WS-Term-Code       pic 99.
001300     03  WS-Process-Func    pic 9.
001400*        1 = normal nightly run, 2 = rerun.
001500     03  filler             pic x(13).
001600*
