000100******************************************************************
000200*                                                                *
000300*                  HOROSCOPE SYSTEM - MAIN ENGINE                *
000400*        READS NATAL MASTER + DAILY TRANSIT, EVALUATES THE       *
000500*        RULE TABLE FOR EACH USER AND WRITES THE HOROSCOPE       *
000600*          OUTPUT FILE, SUMMARY RECORD AND RUN-REPORT            *
000700*                                                                *
000800******************************************************************
000900*
001000 identification          division.
001100*===============================
001200*
001300     program-id.         hs010.
001400*
001500*    Author.             R. N. Varma.
001600*    Installation.       Panchang Software Services Ltd.
001700*    Date-Written.       11/04/1986.
001800*    Date-Compiled.
001900*    Security.           Copyright (C) 1986-2004, Panchang
002000*                        Software Services Ltd.  All rights
002100*                        reserved.  Not for disclosure outside
002200*                        the licensed installation.
002300*
002400*    Remarks.            Nightly horoscope batch engine.  Reads
002500*                        the natal master (one record per
002600*                        subscriber) and the single daily
002700*                        transit record, evaluates the rule
002800*                        table (currently 196 live rules of a
002900*                        200 entry table) against each user and
003000*                        writes one horoscope record plus a
003100*                        run summary record and a printed
003200*                        report of the run.
003300*
003400*    Called modules.     None.
003500*
003600*    Files used.         NATAL-MASTER   input.
003700*                        TRANSIT-FILE   input, single record.
003800*                        RULES-FILE     input, loaded to table.
003900*                        HOROSCOPE-OUT  output.
004000*                        SUMMARY-OUT    output, single record.
004100*                        RUN-REPORT     print, 132 cols.
004200*
004300*    Error messages used.
004400*                        HS010 - HS015.
004500*
004600* Changes:
004700* 11/04/1986 rnv - Created.
004800* 02/07/1986 rnv - Added combust threshold check into the
004900*                  affliction test used by cond.20.
005000* 19/11/1987 rnv - Added special-aspect condition (cond.18,24).
005100* 14/02/1989 skm - Rule conditions raised to 8 per rule, added
005200*                  double-transit conditions 16.
005300* 23/08/1991 skm - Rule table enlarged, HS-Rule-Count now a
005400*                  binary field, live count nearing 196.
005500* 30/01/1999 skm - Y2K sweep.  All dates handled as CCYY-MM-DD
005600*                  text throughout this member - none held as
005700*                  2-digit years.
005800* 17/06/2001 ajd - Added yoga block (cond.26-40) - Rajayoga,
005900*                  Kala Sarpa, Adhi and Neecha Bhanga checks.
006000* 05/03/2003 ajd - Added HS-Template-Table lookup and overall
006100*                  band averaging (U4), band-count control
006200*                  footings added to the report.
006300* 19/07/2004 ajd - Added hh900 file-name log line to the report
006400*                  heading for audit purposes.
006414* 20/11/2004 skm - Gg010 now checks Ws-Horo-Status after
006428*                  the write - a failed write was falling
006442*                  through to Ws-Success-Count, BR-U5-1's
006456*                  error path had no code behind it.
006470*                  Dropped Ws-Rules-Loaded/Sum-Rules-Loaded,
006484*                  never part of the run-summary spec.
006500*
006600 environment             division.
006700*===============================
006800*
006900 configuration           section.
007000 source-computer.        panchang-mvs.
007100 object-computer.        panchang-mvs.
007200 special-names.
007300     class hs-alpha-class is "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007400     upsi-0 on status is hs-rerun-requested
007500            off status is hs-normal-run
007600     c01 is top-of-form.
007700*
007800 input-output            section.
007900 file-control.
008000     select natal-master   assign to "NATAL-MASTER"
008100            organization is line sequential
008200            file status  is ws-natal-status.
008300     select transit-file   assign to "TRANSIT-FILE"
008400            organization is line sequential
008500            file status  is ws-transit-status.
008600     select rules-file     assign to "RULES-FILE"
008700            organization is line sequential
008800            file status  is ws-rules-status.
008900     select horoscope-out  assign to "HOROSCOPE-OUT"
009000            organization is line sequential
009100            file status  is ws-horo-status.
009200     select summary-out    assign to "SUMMARY-OUT"
009300            organization is line sequential
009400            file status  is ws-summ-status.
009500     select print-file     assign to "RUN-REPORT"
009600            organization is line sequential
009700            file status  is ws-print-status.
009800*
009900 data                    division.
010000*===============================
010100*
010200 file section.
010300*
010400 fd  natal-master.
010500 copy "wshsnatl.cob".
010600*
010700 fd  transit-file.
010800 copy "wshstran.cob".
010900*
011000 fd  rules-file.
011100 copy "wshsrule.cob".
011200*
011300 fd  horoscope-out.
011400 copy "wshshoro.cob".
011500*
011600 fd  summary-out.
011700 copy "wshssumm.cob".
011800*
011900 fd  print-file
012000     reports are hs-run-report.
012100*
012200 working-storage section.
012300*-----------------------
012400*
012500 77  prog-name           pic x(15) value "HS010 (1.04)".
012600*
012700 01  ws-file-status-grp.
012800     03  ws-natal-status     pic xx.
012900     03  ws-transit-status   pic xx.
013000     03  ws-rules-status     pic xx.
013100     03  ws-horo-status      pic xx.
013200     03  ws-summ-status      pic xx.
013300     03  ws-print-status     pic xx.
013350     03  filler              pic x(8).
013400*
013500 01  ws-error-messages.
013600     03  hs010           pic x(30) value
013700         "HS010 NATAL MASTER NOT FOUND".
013800     03  hs011           pic x(30) value
013900         "HS011 TRANSIT RECORD MISSING".
014000     03  hs012           pic x(30) value
014100         "HS012 RULES FILE NOT FOUND".
014150     03  hs013           pic x(30) value
014180         "HS013 HOROSCOPE WRITE FAILED".
014200     03  filler          pic x(10).
014300*
014400 copy "wshstabs.cob".
014500 copy "wshstmpl.cob".
014600*
014700 01  ws-switches.
014800     03  ws-eof-natal        pic x     value "N".
014900         88  hs-natal-eof              value "Y".
015000     03  ws-eof-rules        pic x     value "N".
015100         88  hs-rules-eof               value "Y".
015200     03  ws-user-valid       pic x     value "Y".
015300         88  hs-user-is-valid           value "Y".
015400     03  ws-rule-true        pic x     value "Y".
015500         88  hs-rule-holds               value "Y".
015600     03  filler              pic x(6).
015700*
015800 01  ws-counters.
015900     03  ws-rule-ix          pic 9(3) comp.
016000     03  ws-cond-ix          pic 9(2) comp.
016100     03  ws-house-ix         pic 9(2) comp.
016200     03  ws-planet-ix        pic 9(2) comp.
016300     03  ws-area-ix          pic 9(2) comp.
016350     03  ws-planet-ix2       pic 9(2) comp.
016400     03  ws-detail-lines     pic 9(4) comp.
016500     03  ws-page-lines       binary-char unsigned value 50.
016600     03  filler              pic x(4).
016700*
016800 01  ws-run-counts.
016900     03  ws-total-count      pic 9(6).
017000     03  ws-success-count    pic 9(6).
017100     03  ws-skip-count       pic 9(6).
017200     03  ws-error-count      pic 9(6).
017350     03  filler              pic x(10).
017400 01  ws-band-count-table.
017500     03  ws-band-count       pic 9(5)   occurs 5
017600                              indexed by Band-Cnt-Ix.
017650     03  filler              pic x(5).
017700*        1 very_positive 2 favourable 3 neutral
017800*        4 caution 5 challenging - counts of overall band.
017900 01  ws-band-count-r redefines ws-band-count-table
018000                          pic x(30).
018100*
018200* ----------------------------------------------------------
018300* Working fields for the natal-derivation and rule-engine
018400* paragraphs (U1/U2/U3/U4).
018500* ----------------------------------------------------------
018600*
018700 01  ws-natal-work.
018800     03  ws-maha-lord-num    pic 9      value zero.
018900     03  ws-anta-lord-num    pic 9      value zero.
019000     03  ws-lagna-sign       pic 99.
019050     03  filler              pic x(4).
019100*
019200 01  ws-cond-work.
019300     03  ws-cond-key         pic x(24).
019400     03  ws-cond-val         pic x(12).
019500     03  ws-cond-val-9       redefines ws-cond-val
019600                              pic 9(12).
019700     03  ws-target-lord-num  pic 9.
019800*        which lord this rule's dasha/antardasha keys test -
019900*        Ws-Maha-Lord-Num or Ws-Anta-Lord-Num, copied in.
020000     03  ws-lord-mode        pic x(6).
020100*        "EXALT ", "OWN   " or "DEBIL " - which dignity test
020200*        xx320 is to run against Ws-Target-Lord-Num, or "R"/
020300*        "C" for the retro/combust flag test at xx330.
020400     03  ws-lord-want        pic x.
020500*        the Y/N this rule's condition expects back from
020600*        xx320/xx330 - copied in ahead of the perform, since
020700*        Perform has no Using of its own.
020800     03  ws-offset           pic s9.
020900*        +1/-1 house offset for xx450, likewise copied in
021000*        ahead of the perform.
021050     03  filler              pic x(6).
021100*
021200 01  ws-context-work.
021300     03  ws-ctx-planet-num   pic 9      value zero.
021400     03  ws-ctx-house        pic 99     value zero.
021500     03  ws-ctx-reference    pic 9      value zero.
021600     03  ws-ctx-not-sun      pic x      value "N".
021700     03  ws-ctx-between-rk   pic x      value "N".
021710     03  ws-ctx-yoga-type    pic x(24)  value spaces.
021720     03  ws-ctx-has-conj     pic x      value "N".
021730     03  ws-ctx-has-pik      pic x      value "N".
021740     03  ws-pi-unresolved    pic x      value "N".
021745     03  ws-ctx-has-tplanet  pic x      value "N".
021750     03  filler              pic x(1).
021800*
021900 01  ws-resolve-work.
022000     03  ws-resolve-name     pic x(9).
022100     03  ws-resolve-num      pic 9      value zero.
022150     03  filler              pic x(2).
022200*
022300 01  ws-misc-work.
022400     03  ws-house-a          pic 99.
022500     03  ws-house-b          pic 99.
022600     03  ws-sign-a           pic 99.
022700     03  ws-diff             pic s9(3).
022800     03  ws-mod-quot         pic s9(3) comp.
022900     03  ws-mod-rem          pic s9(3) comp.
023000     03  ws-flag             pic x.
023100     03  ws-flag2            pic x.
023200*        private accumulator for xx480/481 - Ws-Flag itself
023300*        gets reset to "N" by xx150 on every kendra check, so
023400*        the Neecha-Bhanga loop cannot accumulate into it
023500*        directly across planets.
023600     03  ws-strength-a       pic s9(2)v9(1).
023700     03  ws-strength-b       pic s9(2)v9(1).
023800     03  ws-pi-count         pic 9      value zero.
023900     03  ws-pi-planet        pic 9      occurs 3.
023910     03  ws-slot-ix          pic 9      value zero.
023920     03  ws-any-flag         pic x      value "N".
023930     03  ws-all-flag         pic x      value "Y".
023935     03  ws-off-val          pic 99     value zero.
023940     03  ws-ref-code         pic 9      value zero.
023942     03  ws-arc-len          pic 99     value zero.
023944     03  ws-all-flag2        pic x      value "Y".
023946     03  ws-known-flag       pic x      value "N".
023948     03  filler              pic x(1).
024000*
024100* ----------------------------------------------------------
024200* Working fields for U4 - calibration, banding, templates.
024300* ----------------------------------------------------------
024400*
024500 01  ws-score-work.
024600     03  ws-raw-score        pic s9(4)v9(1).
024700     03  ws-scaled-score     pic s9(2)v99.
024800     03  ws-overall-total    pic s9(3)v99.
024900     03  ws-overall-score    pic s9(2)v99.
025000     03  ws-band-ix          pic 9      value zero.
025100     03  ws-overall-band-ix  pic 9      value zero.
025150     03  filler              pic x(4).
025200*
025300 01  ws-band-code-table.
025400     03  ws-band-code-entry  pic xx    occurs 5.
025450     03  filler              pic x(5).
025500*        VP/FA/NE/CA/CH - built by explicit moves at aa005,
025600*        a Value clause cannot give 5 occurrences 5 different
025700*        values.
025800*
025900 01  ws-band-name-table.
026000     03  ws-band-name-entry  pic x(13) occurs 5.
026050     03  filler              pic x(5).
026100*        the short band name stored on Hor-Area-Band and
026200*        Hor-Overall-Band - the 60-byte sentence in
026300*        Hst-Band-Text is far too wide for that field and is
026400*        used for the printed report line only.  Built by
026500*        explicit moves at aa005, same reason as above.
026600*
026700 01  ws-report-run-date      pic x(10).
026800*        plain working-storage copy of Ws-Run-Date for the
026900*        page-heading Source clause - Report Writer should
027000*        not reference-modify a Linkage item directly.
027100*
027150 01  ws-report-date-r        redefines ws-report-run-date.
027160     03  ws-rrd-ccyy         pic 9(4).
027170     03  filler              pic x.
027180     03  ws-rrd-mm           pic 99.
027190     03  filler              pic x.
027195     03  ws-rrd-dd           pic 99.
027198*        year/month/day view, used by hh900 when the log
027199*        line needs the run year on its own for retention.
027200* ----------------------------------------------------------
027300* Print-line work fields, built before each Generate.
027400* ----------------------------------------------------------
027500*
027600 01  ws-print-work.
027700     03  ws-prt-user-id      pic x(12).
027800     03  ws-prt-user-name    pic x(20).
027900     03  ws-prt-score        pic s9(1)v99 occurs 6.
028000     03  ws-prt-band-code    pic xx       occurs 6.
028100     03  ws-prt-overall-code pic xx.
028150     03  ws-prt-template     pic x(60).
028200     03  filler              pic x(6).
028300*
028400 linkage section.
028500*===============
028600*
028700 01  to-day              pic x(10).
028800 copy "wshsfile.cob".
028900 copy "wshscall.cob".
029000*
029100 report section.
029200*===============
029300*
029400 rd  hs-run-report
029500     control      final
029600     page limit   ws-page-lines
029700     heading      1
029800     first detail 5
029900     last  detail ws-page-lines.
030000*
030100 01  hs-report-head   type page heading.
030200     03  line  1.
030300         05  col   1     pic x(15)  source prog-name.
030400         05  col  40     pic x(29)  value
030500             "PANCHANG SOFTWARE SERVICES LTD".
030600         05  col 100     pic x(10)  value "Run Date -".
030700         05  col 111     pic x(10)  source ws-report-run-date.
030800     03  line  2.
030900         05  col  40     pic x(30)  value
031000             "DAILY HOROSCOPE RUN - RUN-REPORT".
031100         05  col 122     pic x(5)   value "Page ".
031200         05  col 128     pic zz9    source page-counter.
031300     03  line  4.
031400         05  col   1     pic x(12)  value "User Id".
031500         05  col  14     pic x(20)  value "Name".
031600         05  col  35     value "Career".
031700         05  col  43     value "Finance".
031800         05  col  51     value "Love".
031900         05  col  59     value "Health".
032000         05  col  67     value "Mental".
032100         05  col  75     value "Spirit".
032200         05  col  83     value "Overall".
032300*
032400 01  hs-detail-line   type is detail.
032500     03  line + 2.
032600         05  col   1     pic x(12)  source ws-prt-user-id.
032700         05  col  14     pic x(20)  source ws-prt-user-name.
032800         05  col  34     pic z9.99- source ws-prt-score (1).
032900         05  col  40     pic xx     source ws-prt-band-code(1).
033000         05  col  43     pic z9.99- source ws-prt-score (2).
033100         05  col  49     pic xx     source ws-prt-band-code(2).
033200         05  col  51     pic z9.99- source ws-prt-score (3).
033300         05  col  57     pic xx     source ws-prt-band-code(3).
033400         05  col  59     pic z9.99- source ws-prt-score (4).
033500         05  col  65     pic xx     source ws-prt-band-code(4).
033600         05  col  67     pic z9.99- source ws-prt-score (5).
033700         05  col  73     pic xx     source ws-prt-band-code(5).
033800         05  col  75     pic z9.99- source ws-prt-score (6).
033900         05  col  81     pic xx     source ws-prt-band-code(6).
034000         05  col  83     pic xx     source ws-prt-overall-code.
034100     03  line + 1.
034200         05  col  14     pic x(60)  source ws-prt-template.
034300*
034400 01  type control footing final line plus 3.
034500     03  col  1           pic x(30) value
034600         "Users banded very_positive -".
034700     03  col 32           pic zzzz9 source ws-band-count (1).
034800 01  type control footing final line plus 1.
034900     03  col  1           pic x(30) value
035000         "Users banded favourable    -".
035100     03  col 32           pic zzzz9 source ws-band-count (2).
035200 01  type control footing final line plus 1.
035300     03  col  1           pic x(30) value
035400         "Users banded neutral       -".
035500     03  col 32           pic zzzz9 source ws-band-count (3).
035600 01  type control footing final line plus 1.
035700     03  col  1           pic x(30) value
035800         "Users banded caution       -".
035900     03  col 32           pic zzzz9 source ws-band-count (4).
036000 01  type control footing final line plus 1.
036100     03  col  1           pic x(30) value
036200         "Users banded challenging   -".
036300     03  col 32           pic zzzz9 source ws-band-count (5).
036400 01  type control footing final line plus 2.
036500     03  col  1           pic x(30) value
036600         "Total / Success / Skip / Err -".
036700     03  col 32           pic zzzzz9 source ws-total-count.
036800     03  col 40           pic zzzzz9 source ws-success-count.
036900     03  col 48           pic zzzzz9 source ws-skip-count.
037000     03  col 56           pic zzzzz9 source ws-error-count.
037100*
037200 procedure  division using ws-calling-data
037300                           to-day
037400                           file-defs.
037500*=========================================
037600*
037700 aa000-main               section.
037800***********************************
037900*
038000     perform aa005-Init-Tables    thru aa005-exit.
038100     perform aa010-Open-Files     thru aa010-exit.
038200     perform bb010-Load-Rules     thru bb010-exit.
038300     perform bb020-Read-Transit   thru bb020-exit.
038400     perform bb015-Load-Templates thru bb015-exit.
038500     perform hh900-Log-Files      thru hh900-exit
038600              varying ws-area-ix from 1 by 1
038700              until ws-area-ix > file-defs-count.
038800*
038900     initiate hs-run-report.
039000     perform  cc000-Process-Natal thru cc000-exit
039100              until hs-natal-eof.
039200     terminate hs-run-report.
039300*
039400     perform aa090-Write-Summary  thru aa090-exit.
039500     perform aa095-Close-Files    thru aa095-exit.
039600     goback.
039700*
039800 aa000-exit.  exit section.
039900*
040000 aa005-Init-Tables         section.
040100***********************************
040200*
040300* House-lord entries per BR-U1-1 - Aries..Pisces rulers.
040400*
040500     move 3 to hs-sign-lord-entry (1).
040600     move 6 to hs-sign-lord-entry (2).
040700     move 4 to hs-sign-lord-entry (3).
040800     move 2 to hs-sign-lord-entry (4).
040900     move 1 to hs-sign-lord-entry (5).
041000     move 4 to hs-sign-lord-entry (6).
041100     move 6 to hs-sign-lord-entry (7).
041200     move 3 to hs-sign-lord-entry (8).
041300     move 5 to hs-sign-lord-entry (9).
041400     move 7 to hs-sign-lord-entry (10).
041500     move 7 to hs-sign-lord-entry (11).
041600     move 5 to hs-sign-lord-entry (12).
041700*
041800* Planet name table, fixed order 1-9.
041900*
042000     move "SUN"        to hs-planet-name-entry (1).
042100     move "MOON"       to hs-planet-name-entry (2).
042200     move "MARS"       to hs-planet-name-entry (3).
042300     move "MERCURY"    to hs-planet-name-entry (4).
042400     move "JUPITER"    to hs-planet-name-entry (5).
042500     move "VENUS"      to hs-planet-name-entry (6).
042600     move "SATURN"     to hs-planet-name-entry (7).
042700     move "RAHU"       to hs-planet-name-entry (8).
042800     move "KETU"       to hs-planet-name-entry (9).
042900*
043000* Exaltation / debilitation signs, BR-U1-2.
043100*
043200     move 01 to hs-exalt-sign (1).  move 07 to hs-debil-sign (1).
043300     move 02 to hs-exalt-sign (2).  move 08 to hs-debil-sign (2).
043400     move 10 to hs-exalt-sign (3).  move 04 to hs-debil-sign (3).
043500     move 06 to hs-exalt-sign (4).  move 12 to hs-debil-sign (4).
043600     move 04 to hs-exalt-sign (5).  move 10 to hs-debil-sign (5).
043700     move 12 to hs-exalt-sign (6).  move 06 to hs-debil-sign (6).
043800     move 07 to hs-exalt-sign (7).  move 01 to hs-debil-sign (7).
043900     move 02 to hs-exalt-sign (8).  move 08 to hs-debil-sign (8).
044000     move 08 to hs-exalt-sign (9).  move 02 to hs-debil-sign (9).
044100*
044200     move 05 to hs-own-sign (1 1).  move 00 to hs-own-sign (1 2).
044300     move 04 to hs-own-sign (2 1).  move 00 to hs-own-sign (2 2).
044400     move 01 to hs-own-sign (3 1).  move 08 to hs-own-sign (3 2).
044500     move 03 to hs-own-sign (4 1).  move 06 to hs-own-sign (4 2).
044600     move 09 to hs-own-sign (5 1).  move 12 to hs-own-sign (5 2).
044700     move 02 to hs-own-sign (6 1).  move 07 to hs-own-sign (6 2).
044800     move 10 to hs-own-sign (7 1).  move 11 to hs-own-sign (7 2).
044900     move 11 to hs-own-sign (8 1).  move 00 to hs-own-sign (8 2).
045000     move 08 to hs-own-sign (9 1).  move 00 to hs-own-sign (9 2).
045100*
045200* Combust orbs, BR-U1-3 - whole degrees, zero = never combust.
045300*
045400     move 00 to hs-combust-orb (1).
045500     move 12 to hs-combust-orb (2).
045600     move 17 to hs-combust-orb (3).
045700     move 14 to hs-combust-orb (4).
045800     move 11 to hs-combust-orb (5).
045900     move 10 to hs-combust-orb (6).
046000     move 15 to hs-combust-orb (7).
046100     move 00 to hs-combust-orb (8).
046200     move 00 to hs-combust-orb (9).
046300*
046400* Special-aspect offsets, cond.18/24 - Mars/Jupiter/Saturn.
046500*
046600     move 03 to hs-aspect-offset (3 1).
046700     move 07 to hs-aspect-offset (3 2).
046800     move 04 to hs-aspect-offset (5 1).
046900     move 08 to hs-aspect-offset (5 2).
047000     move 02 to hs-aspect-offset (7 1).
047100     move 09 to hs-aspect-offset (7 2).
047200*
047300* Malefic / benefic classification.
047400*
047500     move 1 to hs-planet-class (1).
047600     move 0 to hs-planet-class (2).
047700     move 1 to hs-planet-class (3).
047800     move 2 to hs-planet-class (4).
047900     move 2 to hs-planet-class (5).
048000     move 2 to hs-planet-class (6).
048100     move 1 to hs-planet-class (7).
048200     move 1 to hs-planet-class (8).
048300     move 1 to hs-planet-class (9).
048400*
048500     move 01 to hs-kendra-house (1).
048600     move 04 to hs-kendra-house (2).
048700     move 07 to hs-kendra-house (3).
048800     move 10 to hs-kendra-house (4).
048900     move 01 to hs-trikona-house (1).
049000     move 05 to hs-trikona-house (2).
049100     move 09 to hs-trikona-house (3).
049200     move 06 to hs-dusthana-house (1).
049300     move 08 to hs-dusthana-house (2).
049400     move 12 to hs-dusthana-house (3).
049500*
049600     move zero to hs-rule-count.
049700     move zero to ws-band-count-table.
049800     move zero to ws-total-count ws-success-count
049900                  ws-skip-count  ws-error-count.
050000*
050100* Band abbreviation and band-name tables, BR-U4-3/4 - built
050200* explicitly, a Value clause cannot give 5 occurrences 5
050300* different values.
050400*
050500     move "VP" to ws-band-code-entry (1).
050600     move "FA" to ws-band-code-entry (2).
050700     move "NE" to ws-band-code-entry (3).
050800     move "CA" to ws-band-code-entry (4).
050900     move "CH" to ws-band-code-entry (5).
051000*
051100     move "very_positive" to ws-band-name-entry (1).
051200     move "favourable   " to ws-band-name-entry (2).
051300     move "neutral      " to ws-band-name-entry (3).
051400     move "caution      " to ws-band-name-entry (4).
051500     move "challenging  " to ws-band-name-entry (5).
051600*
051700     move ws-run-date to ws-report-run-date.
051800*
051900 aa005-exit.
052000     exit     section.
052100*
052200 aa010-Open-Files          section.
052300***********************************
052400*
052500     open input  natal-master.
052600     if       ws-natal-status not = "00"
052700              display hs010 upon console
052800     end-if.
052900     open input  transit-file.
053000     if       ws-transit-status not = "00"
053100              display hs011 upon console
053200     end-if.
053300     open input  rules-file.
053400     if       ws-rules-status not = "00"
053500              display hs012 upon console
053600     end-if.
053700     open output horoscope-out.
053800     open output summary-out.
053900     open output print-file.
054000*
054100 aa010-exit.
054200     exit     section.
054300*
054400 aa090-Write-Summary       section.
054500***********************************
054600*
054700     move     ws-report-run-date to sum-run-date.
054800     move     ws-total-count   to sum-total-count.
054900     move     ws-success-count to sum-success-count.
055000     move     ws-skip-count    to sum-skip-count.
055100     move     ws-error-count   to sum-error-count.
055300     write    hs-summary-record.
055400*
055500 aa090-exit.
055600     exit     section.
055700*
055800 aa095-Close-Files         section.
055900***********************************
056000*
056100     close    natal-master transit-file rules-file
056200              horoscope-out summary-out print-file.
056300*
056400 aa095-exit.
056500     exit     section.
056600*
056700 hh900-Log-Files           section.
056800***********************************
056900*
057000* Log the six assigned dataset names for the run - audit
057100* requirement added 19/07/2004.  Called Varying Ws-Area-Ix
057200* from aa000 - the index is only borrowed here as a plain
057300* loop counter, no area-score meaning at this point.
057400*
057500     display  "HS FILE - " ws-rrd-ccyy " - "
057550              system-file-names (ws-area-ix)
057600              upon console.
057700*
057800 hh900-exit.
057900     exit     section.
058000*
058100 bb010-Load-Rules          section.
058200***********************************
058300*
058400     perform  bb011-Load-One-Rule thru bb011-exit
058500              varying ws-rule-ix from 1 by 1
058600              until hs-rules-eof or ws-rule-ix > 200.
058700*
058800 bb010-exit.
058900     exit     section.
059000*
059100 bb011-Load-One-Rule       section.
059200***********************************
059300*
059400     read     rules-file
059500              at end move "Y" to ws-eof-rules
059600              go to bb011-exit
059700     end-read.
059800*
059900     move     rul-id             to hst-rule-id (ws-rule-ix).
060000     move     rul-category       to
060100              hst-rule-category (ws-rule-ix).
060200     move     rul-cond-count     to
060300              hst-cond-count (ws-rule-ix).
060400     perform  bb012-Load-One-Cond thru bb012-exit
060500              varying ws-cond-ix from 1 by 1 until ws-cond-ix > 8.
060600     move     rul-effect-career   to
060700              hst-effect-career (ws-rule-ix).
060800     move     rul-effect-finance  to
060900              hst-effect-finance (ws-rule-ix).
061000     move     rul-effect-love     to
061100              hst-effect-love (ws-rule-ix).
061200     move     rul-effect-health   to
061300              hst-effect-health (ws-rule-ix).
061400     move     rul-effect-mental   to
061500              hst-effect-mental (ws-rule-ix).
061600     move     rul-effect-spiritual to
061700              hst-effect-spiritual (ws-rule-ix).
061800     move     rul-multiplier     to
061900              hst-multiplier (ws-rule-ix).
062000     add      1 to hs-rule-count.
062200*
062300 bb011-exit.
062400     exit     section.
062500*
062600 bb012-Load-One-Cond       section.
062700***********************************
062800*
062900     move     rul-cond-key (ws-cond-ix) to
063000              hst-cond-key (ws-rule-ix ws-cond-ix).
063100     move     rul-cond-val (ws-cond-ix) to
063200              hst-cond-val (ws-rule-ix ws-cond-ix).
063300*
063400 bb012-exit.
063500     exit     section.
063600*
063700 bb020-Read-Transit        section.
063800***********************************
063900*
064000     read     transit-file
064100              at end display hs011 upon console.
064200*
064300 bb020-exit.
064400     exit     section.
064500*
064600 bb015-Load-Templates      section.
064700***********************************
064800*
064900* Fixed English template wording, BR-U4-5.  Areas 1-6 in
065000* order Career, Finance, Love, Health, Mental, Spiritual,
065100* area 7 is the Overall summary line.  Bands 1-5 in order
065200* very_positive, favourable, neutral, caution, challenging.
065300*
065400     perform  bb016-Blank-One-Area thru bb016-exit
065500              varying ws-area-ix from 1 by 1 until ws-area-ix > 7.
065600*
065700     move "Career opens strongly, act on the opportunity."
065800          to hst-band-text (1 1).
065900     move "Career progresses steadily, stay the course."
066000          to hst-band-text (1 2).
066100     move "Career is unremarkable today, routine matters."
066200          to hst-band-text (1 3).
066300     move "Career needs care, avoid rushed decisions."
066400          to hst-band-text (1 4).
066500     move "Career faces obstacles, patience is advised."
066600          to hst-band-text (1 5).
066700*
066800     move "Finance flows favourably, a good day to invest."
066900          to hst-band-text (2 1).
067000     move "Finance is stable, keep to the budget."
067100          to hst-band-text (2 2).
067200     move "Finance is neutral, neither gain nor loss."
067300          to hst-band-text (2 3).
067400     move "Finance needs caution, avoid new commitments."
067500          to hst-band-text (2 4).
067600     move "Finance is under pressure, defer large spends."
067700          to hst-band-text (2 5).
067800*
067900     move "Love blossoms today, express your feelings."
068000          to hst-band-text (3 1).
068100     move "Love is warm and settled, enjoy the company."
068200          to hst-band-text (3 2).
068300     move "Love is quiet today, nothing remarkable."
068400          to hst-band-text (3 3).
068500     move "Love needs patience, misunderstandings possible."
068600          to hst-band-text (3 4).
068700     move "Love faces friction, avoid heated exchanges."
068800          to hst-band-text (3 5).
068900*
069000     move "Health is excellent, energy levels are high."
069100          to hst-band-text (4 1).
069200     move "Health is good, keep up regular routines."
069300          to hst-band-text (4 2).
069400     move "Health is average, nothing of note."
069500          to hst-band-text (4 3).
069600     move "Health needs attention, rest where possible."
069700          to hst-band-text (4 4).
069800     move "Health is strained, take extra care today."
069900          to hst-band-text (4 5).
070000*
070100     move "Mental clarity is high, good day for decisions."
070200          to hst-band-text (5 1).
070300     move "Mental state is settled and calm."
070400          to hst-band-text (5 2).
070500     move "Mental state is average today."
070600          to hst-band-text (5 3).
070700     move "Mental state needs steadying, avoid haste."
070800          to hst-band-text (5 4).
070900     move "Mental strain is likely, avoid overcommitting."
071000          to hst-band-text (5 5).
071100*
071200     move "Spiritual growth is favoured, a good day for it."
071300          to hst-band-text (6 1).
071400     move "Spiritual practice continues to bear fruit."
071500          to hst-band-text (6 2).
071600     move "Spiritual life is quiet today."
071700          to hst-band-text (6 3).
071800     move "Spiritual doubts may surface, reflect calmly."
071900          to hst-band-text (6 4).
072000     move "Spiritual unease is likely, seek quiet time."
072100          to hst-band-text (6 5).
072200*
072300     move "Overall the day is very positive across areas."
072400          to hst-band-text (7 1).
072500     move "Overall the day is favourable across areas."
072600          to hst-band-text (7 2).
072700     move "Overall the day is neutral, a balanced outlook."
072800          to hst-band-text (7 3).
072900     move "Overall the day calls for caution in most areas."
073000          to hst-band-text (7 4).
073100     move "Overall the day is challenging, proceed with care."
073200          to hst-band-text (7 5).
073300*
073400 bb015-exit.
073500     exit     section.
073600*
073700 bb016-Blank-One-Area      section.
073800***********************************
073900*
074000     perform  bb017-Blank-One-Band thru bb017-exit
074100              varying ws-band-ix from 1 by 1 until ws-band-ix > 5.
074200*
074300 bb016-exit.
074400     exit     section.
074500*
074600 bb017-Blank-One-Band      section.
074700***********************************
074800*
074900     move     spaces to hst-band-text (ws-area-ix ws-band-ix).
075000*
075100 bb017-exit.
075200     exit     section.
075300*
075400* ----------------------------------------------------------
075500* U5 main per-user loop.
075600* ----------------------------------------------------------
075700*
075800 cc000-Process-Natal       section.
075900***********************************
076000*
076100     read     natal-master
076200              at end move "Y" to ws-eof-natal
076300              go to cc000-exit.
076400*
076500     add      1 to ws-total-count.
076600     perform  cc010-Validate-User thru cc010-exit.
076700     if       not hs-user-is-valid
076800              add 1 to ws-skip-count
076900              go to cc000-exit
077000     end-if.
077100*
077200     perform  dd020-Build-House-Lords    thru dd020-exit.
077300     perform  dd030-Build-Transit-Houses thru dd030-exit.
077400     perform  ee000-Evaluate-Rules       thru ee000-exit.
077500     perform  ff000-Calibrate-Scores     thru ff000-exit.
077600     perform  gg010-Write-Horoscope      thru gg010-exit.
077800*
077900 cc000-exit.
078000     exit     section.
078100*
078200 cc010-Validate-User       section.
078300***********************************
078400*
078500     move     "Y" to ws-user-valid.
078600     if       nat-user-id = spaces
078700              move "N" to ws-user-valid
078800              go to cc010-exit
078900     end-if.
079000     if       nat-lagna-sign < 1 or nat-lagna-sign > 12
079100              move "N" to ws-user-valid
079200     end-if.
079300*
079400 cc010-exit.
079500     exit     section.
079600*
079700* ----------------------------------------------------------
079800* U1 - BR-U1-1 house-lord derivation (live, per user).
079900* ----------------------------------------------------------
080000*
080100 dd020-Build-House-Lords   section.
080200***********************************
080300*
080400     move     nat-lagna-sign to ws-lagna-sign.
080500     perform  dd021-Build-One-House-Lord thru dd021-exit
080600              varying ws-house-ix from 1 by 1
080700              until ws-house-ix > 12.
080800*
080900* Resolve the maha/antar dasha lord names to planet numbers
081000* for the dasha condition block.
081100*
081200     move     zero to ws-maha-lord-num ws-anta-lord-num.
081300     if       nat-maha-dasha-lord not = spaces
081400              move nat-maha-dasha-lord to ws-resolve-name
081500              perform xx100-Resolve-Planet thru xx100-exit
081600              move ws-resolve-num to ws-maha-lord-num
081700     end-if.
081800     if       nat-anta-dasha-lord not = spaces
081900              move nat-anta-dasha-lord to ws-resolve-name
082000              perform xx100-Resolve-Planet thru xx100-exit
082100              move ws-resolve-num to ws-anta-lord-num
082200     end-if.
082300*
082400 dd020-exit.
082500     exit     section.
082600*
082700 dd021-Build-One-House-Lord section.
082800************************************
082900*
083000     compute  ws-diff = ws-lagna-sign - 1 + ws-house-ix - 1.
083100     divide   ws-diff by 12 giving ws-mod-quot
083200              remainder ws-mod-rem.
083300     if       ws-mod-rem < 0
083400              add 12 to ws-mod-rem
083500     end-if.
083600     add      1 to ws-mod-rem giving ws-sign-a.
083700     move     hs-sign-lord-entry (ws-sign-a)
083800              to hs-house-lord (ws-house-ix).
083900*
084000 dd021-exit.
084100     exit     section.
084200*
084300* ----------------------------------------------------------
084400* U2 - BR-U2-1 transit-house conversion (live, per user).
084500* ----------------------------------------------------------
084600*
084700 dd030-Build-Transit-Houses section.
084800************************************
084900*
085000     perform  dd031-Build-One-Transit-House thru dd031-exit
085100              varying ws-planet-ix from 1 by 1
085200              until ws-planet-ix > 9.
085300*
085400 dd030-exit.
085500     exit     section.
085600*
085700 dd031-Build-One-Transit-House section.
085800***************************************
085900*
086000     compute  ws-diff = trn-sign (ws-planet-ix) - ws-lagna-sign.
086100     divide   ws-diff by 12 giving ws-mod-quot
086200              remainder ws-mod-rem.
086300     if       ws-mod-rem < 0
086400              add 12 to ws-mod-rem
086500     end-if.
086600     add      1 to ws-mod-rem giving
086700              hs-transit-house (ws-planet-ix).
086800*
086900 dd031-exit.
087000     exit     section.
087100*
087200* ----------------------------------------------------------
087300* U3 - rule evaluation loop.
087400* ----------------------------------------------------------
087500*
087600 ee000-Evaluate-Rules      section.
087700***********************************
087800*
087900     move     zero to hs-area-raw-score (1) hs-area-raw-score (2)
088000                  hs-area-raw-score (3) hs-area-raw-score (4)
088100                  hs-area-raw-score (5) hs-area-raw-score (6).
088200*
088300     perform  ee001-Evaluate-One-Rule thru ee001-exit
088400              varying ws-rule-ix from 1 by 1
088500              until ws-rule-ix > hs-rule-count.
088600*
088700 ee000-exit.
088800     exit     section.
088900*
089000 ee001-Evaluate-One-Rule   section.
089100***********************************
089200*
089300     perform  ee005-Scan-Context     thru ee005-exit.
089400     perform  ee010-Evaluate-Rule    thru ee010-exit.
089500     if       hs-rule-holds
089600              perform ee900-Accumulate thru ee900-exit
089700     end-if.
089800*
089900 ee001-exit.
090000     exit     section.
090100*
090200 ee005-Scan-Context        section.
090300***********************************
090400*
090500* First pass over this rule's conditions - pick up context
090600* values (the planet / house / reference a later decisive
090700* key in the same rule needs).  Context keys never fail a
090800* rule by themselves.  Ws-Pi-Count/Ws-Pi-Planet are cleared
090900* here, not only inside xx400, so a rule that tests
091000* Conjunction or Planet-In-Kendra without its own
091100* Planets-Involved key never inherits a previous rule's list
091200* (found in testing, 17/06/2001 ajd).
091300*
091400     move     zero to ws-ctx-planet-num ws-ctx-house
091500                       ws-ctx-reference.
091600     move     "N" to ws-ctx-not-sun ws-ctx-between-rk.
091610     move     spaces to ws-ctx-yoga-type.
091620     move     "N" to ws-ctx-has-conj ws-ctx-has-pik.
091625     move     "N" to ws-ctx-has-tplanet.
091630     move     "N" to ws-pi-unresolved.
091700     move     zero to ws-pi-count.
091800     move     zero to ws-pi-planet (1) ws-pi-planet (2)
091900                       ws-pi-planet (3).
092000*
092100     perform  ee006-Scan-One-Cond thru ee006-exit
092200              varying ws-cond-ix from 1 by 1
092300              until ws-cond-ix > hst-cond-count (ws-rule-ix).
092400*
092500 ee005-exit.
092600     exit     section.
092700*
092800 ee006-Scan-One-Cond       section.
092900***********************************
093000*
093100     move     hst-cond-key (ws-rule-ix ws-cond-ix) to ws-cond-key.
093200     move     hst-cond-val (ws-rule-ix ws-cond-ix) to ws-cond-val.
093300     evaluate true
093400         when ws-cond-key = "transit_planet"
093500           or ws-cond-key = "natal_planet"
093600           or ws-cond-key = "planet"
093700              move ws-cond-val to ws-resolve-name
093800              perform xx100-Resolve-Planet thru xx100-exit
093900              move ws-resolve-num to ws-ctx-planet-num
093920              if   ws-cond-key = "transit_planet"
093940                   move "Y" to ws-ctx-has-tplanet
093960              end-if
094000         when ws-cond-key = "natal_house"
094100           or ws-cond-key = "transit_house"
094200              move ws-cond-val-9 (11:2) to ws-ctx-house
094300         when ws-cond-key = "reference_point"
094400              perform ee007-Scan-Reference thru ee007-exit
094500         when ws-cond-key = "not_sun"
094600              move ws-cond-val (1:1) to ws-ctx-not-sun
094700         when ws-cond-key = "between_rahu_ketu"
094800              move ws-cond-val (1:1) to ws-ctx-between-rk
094810         when ws-cond-key = "yoga_type"
094820              move ws-cond-val to ws-ctx-yoga-type
094830         when ws-cond-key = "conjunction"
094840              move "Y" to ws-ctx-has-conj
094850         when ws-cond-key = "planet_in_kendra"
094860              move "Y" to ws-ctx-has-pik
094900     end-evaluate.
094910*
094920*    Ws-Ctx-Has-Tplanet - "Y" only when THIS rule carries its own
094930*    Transit-Planet key.  Cond.18 Aspect-From rows pair Aspect-
094940*    From with a bare Transit-House (no Transit-Planet of their
094950*    own) purely to hand Ws-Ctx-House to Xx211 - Ee100's cond.14
094960*    Transit-House test must not run, let alone fail the rule,
094970*    off that bare context row.  Found/fixed 20/11/2004 skm -
094980*    every Aspect-From rule was coming back false because of it.
095000*
095100 ee006-exit.
095200     exit     section.
095300*
095400 ee007-Scan-Reference      section.
095500***********************************
095600*
095700     if       ws-cond-val = "Moon"
095800              move 2 to ws-ctx-reference
095900     else
096000              if  ws-cond-val = "Lagna"
096100                  move 1 to ws-ctx-reference
096200              else
096300                  move ws-cond-val to ws-resolve-name
096400                  perform xx100-Resolve-Planet thru xx100-exit
096500                  move ws-resolve-num to ws-ctx-reference
096600              end-if
096700     end-if.
096800*
096900 ee007-exit.
097000     exit     section.
097100*
097200 ee010-Evaluate-Rule       section.
097300***********************************
097400*
097500     move     "Y" to ws-rule-true.
097600*
097700     perform  ee101-Evaluate-One-Cond thru ee101-exit
097800              varying ws-cond-ix from 1 by 1
097900              until ws-cond-ix > hst-cond-count (ws-rule-ix)
098000                 or not hs-rule-holds.
098100*
098200 ee010-exit.
098300     exit     section.
098400*
098500 ee101-Evaluate-One-Cond   section.
098600***********************************
098700*
098800     move     hst-cond-key (ws-rule-ix ws-cond-ix) to ws-cond-key.
098900     move     hst-cond-val (ws-rule-ix ws-cond-ix) to ws-cond-val.
099000     perform  ee100-Evaluate-Condition thru ee100-exit.
099100*
099200 ee101-exit.
099300     exit     section.
099400*
099500 ee900-Accumulate          section.
099600***********************************
099700*
099800     perform  ee901-Accumulate-One-Area thru ee901-exit
099900              varying ws-area-ix from 1 by 1 until ws-area-ix > 6.
100000*
100100 ee900-exit.
100200     exit     section.
100300*
100400 ee901-Accumulate-One-Area section.
100500***********************************
100600*
100700     compute  hs-area-raw-score (ws-area-ix) =
100800              hs-area-raw-score (ws-area-ix) +
100900              hst-effect-area (ws-rule-ix ws-area-ix) *
101000              hst-multiplier (ws-rule-ix).
101100*
101200 ee901-exit.
101300     exit     section.
101400*
101500* ----------------------------------------------------------
101600* Condition-kind dispatcher.  Sets Ws-Rule-True to "N" when
101700* the current key is decisive and fails; context/paired keys
101800* fall through the OTHER clause unchanged (fail-open).
101900* ----------------------------------------------------------
102000*
102100 ee100-Evaluate-Condition  section.
102195***********************************
102290*
102385     evaluate true
102480*
102575*        --- Dasha (major period) block, conditions 1-10 ---
102670*
102765         when ws-cond-key = "dasha_lord_owns"
102860              move ws-maha-lord-num to ws-target-lord-num
102955              perform xx300-Lord-Owns-List thru xx300-exit
103050         when ws-cond-key = "dasha_relevant_house"
103145           or ws-cond-key = "dasha_house"
103240              move ws-maha-lord-num to ws-target-lord-num
103335              perform xx310-Lord-Owns-One thru xx310-exit
103430         when ws-cond-key = "dasha_lord_strength_min"
103525              move    ws-maha-lord-num to ws-target-lord-num
103620              perform xx110-Get-Strength thru xx110-exit
103715              if      ws-maha-lord-num = zero or
103810                      ws-strength-a < ws-cond-val-9 (11:2) / 10
103905                      move "N" to ws-rule-true
104000              end-if
104095         when ws-cond-key = "dasha_lord_exalted"
104190              move    ws-maha-lord-num to ws-target-lord-num
104285              move    "EXALT " to ws-lord-mode
104380              move    ws-cond-val (1:1) to ws-lord-want
104475              perform xx320-Lord-Test thru xx320-exit
104570         when ws-cond-key = "dasha_lord_own_sign"
104665              move    ws-maha-lord-num to ws-target-lord-num
104760              move    "OWN   " to ws-lord-mode
104855              move    ws-cond-val (1:1) to ws-lord-want
104950              perform xx320-Lord-Test thru xx320-exit
105045         when ws-cond-key = "dasha_lord_debilitated"
105140              move    ws-maha-lord-num to ws-target-lord-num
105235              move    "DEBIL " to ws-lord-mode
105330              move    ws-cond-val (1:1) to ws-lord-want
105425              perform xx320-Lord-Test thru xx320-exit
105520         when ws-cond-key = "dasha_lord_retrograde"
105615              move    ws-maha-lord-num to ws-target-lord-num
105710              move    "R" to ws-lord-mode
105805              move    ws-cond-val (1:1) to ws-lord-want
105900              perform xx330-Lord-Flag-Test thru xx330-exit
105995         when ws-cond-key = "dasha_lord_combust"
106090              move    ws-maha-lord-num to ws-target-lord-num
106185              move    "C" to ws-lord-mode
106280              move    ws-cond-val (1:1) to ws-lord-want
106375              perform xx330-Lord-Flag-Test thru xx330-exit
106470         when ws-cond-key = "dasha_lord_yogakaraka"
106565           or ws-cond-key = "dasha_lord_part_of_yoga"
106660              move    ws-maha-lord-num to ws-target-lord-num
106755              move    ws-cond-val (1:1) to ws-lord-want
106850              perform xx340-Lord-Yoga-Test thru xx340-exit
106945         when ws-cond-key = "mahadasha_planet"
107040              move ws-cond-val to ws-resolve-name
107135              perform xx100-Resolve-Planet thru xx100-exit
107230              if      ws-resolve-num not = ws-maha-lord-num
107325                   or ws-maha-lord-num = zero
107420                      move "N" to ws-rule-true
107515              end-if
107610*
107705*        --- Antardasha block, conditions 11-13 ---
107800*
107895         when ws-cond-key = "antardasha_planet"
107990              move ws-cond-val to ws-resolve-name
108085              perform xx100-Resolve-Planet thru xx100-exit
108180              if      ws-resolve-num not = ws-anta-lord-num
108275                   or ws-anta-lord-num = zero
108370                      move "N" to ws-rule-true
108465              end-if
108560         when ws-cond-key = "antardasha_lord_owns"
108655              move ws-anta-lord-num to ws-target-lord-num
108750              perform xx300-Lord-Owns-List thru xx300-exit
108845         when ws-cond-key = "antardasha_lord_exalted"
108940              move    ws-anta-lord-num to ws-target-lord-num
109035              move    "EXALT " to ws-lord-mode
109130              move    ws-cond-val (1:1) to ws-lord-want
109225              perform xx320-Lord-Test thru xx320-exit
109320         when ws-cond-key = "antardasha_lord_own_sign"
109415              move    ws-anta-lord-num to ws-target-lord-num
109510              move    "OWN   " to ws-lord-mode
109605              move    ws-cond-val (1:1) to ws-lord-want
109700              perform xx320-Lord-Test thru xx320-exit
109795         when ws-cond-key = "antardasha_lord_debilitated"
109890              move    ws-anta-lord-num to ws-target-lord-num
109985              move    "DEBIL " to ws-lord-mode
110080              move    ws-cond-val (1:1) to ws-lord-want
110175              perform xx320-Lord-Test thru xx320-exit
110270         when ws-cond-key = "antardasha_lord_retrograde"
110365              move    ws-anta-lord-num to ws-target-lord-num
110460              move    "R" to ws-lord-mode
110555              move    ws-cond-val (1:1) to ws-lord-want
110650              perform xx330-Lord-Flag-Test thru xx330-exit
110745         when ws-cond-key = "antardasha_lord_combust"
110840              move    ws-anta-lord-num to ws-target-lord-num
110935              move    "C" to ws-lord-mode
111030              move    ws-cond-val (1:1) to ws-lord-want
111125              perform xx330-Lord-Flag-Test thru xx330-exit
111220*
111315*        --- Transit block, conditions 14-18 ---
111410*
111505         when ws-cond-key = "transit_house"
111550*             cond.14 only applies when THIS rule also has its
111560*             own Transit-Planet key - a bare Transit-House row
111570*             paired with Aspect-From (cond.18) is context only,
111580*             see Ws-Ctx-Has-Tplanet note at Ee006.
111600              if      ws-ctx-has-tplanet = "Y"
111610                 and (ws-ctx-planet-num = zero
111695                  or  hs-transit-house (ws-ctx-planet-num)
111790                      not = ws-cond-val-9 (11:2))
111885                      move "N" to ws-rule-true
111980              end-if
112075         when ws-cond-key = "transit_retrograde"
112170              if      ws-ctx-planet-num = zero
112265                      move "N" to ws-rule-true
112360              else
112455                      if  (trn-retro (ws-ctx-planet-num) =
112550                           ws-cond-val (1:1))
112645                          continue
112740                      else
112835                          move "N" to ws-rule-true
112930                      end-if
113025              end-if
113120         when ws-cond-key = "jupiter_transit_house"
113215              if      hs-transit-house (5) not =
113310                      ws-cond-val-9 (11:2)
113405                      move "N" to ws-rule-true
113500              end-if
113595         when ws-cond-key = "saturn_transit_house"
113690              if      hs-transit-house (7) not =
113785                      ws-cond-val-9 (11:2)
113880                      move "N" to ws-rule-true
113975              end-if
114070         when ws-cond-key = "conjunction_with"
114165              move ws-cond-val to ws-resolve-name
114260              perform xx100-Resolve-Planet thru xx100-exit
114355              if      ws-ctx-planet-num = zero
114450                   or ws-resolve-num = zero
114545                   or hs-transit-house (ws-ctx-planet-num) not =
114640                      hs-transit-house (ws-resolve-num)
114735                      move "N" to ws-rule-true
114830              end-if
114925         when ws-cond-key = "aspect_from"
115020              move    ws-cond-val to ws-resolve-name
115115              perform xx100-Resolve-Planet thru xx100-exit
115210              move    ws-resolve-num to ws-target-lord-num
115305              move    ws-ctx-house to ws-house-b
115400              perform xx211-Transit-Aspects-House thru
115495                      xx211-exit
115590              if      ws-flag = "N"
115685                      move "N" to ws-rule-true
115780              end-if
115875*
115970*        --- Natal modifier block, conditions 19-22 ---
116065*
116160         when ws-cond-key = "house_lord_strength"
116255              if      ws-ctx-house = zero
116350                      move "N" to ws-rule-true
116445              else
116540                      move hs-house-lord (ws-ctx-house) to
116635                           ws-target-lord-num
116730                      perform xx110-Get-Strength thru
116825                              xx110-exit
116920                      if      ws-cond-val = "strong"
117015                          and ws-strength-a < 3.0
117110                              move "N" to ws-rule-true
117205                      end-if
117300                      if      ws-cond-val = "weak"
117395                          and ws-strength-a not < 0.0
117490                              move "N" to ws-rule-true
117585                      end-if
117680              end-if
117775         when ws-cond-key = "planet_afflicted"
117870              move    ws-ctx-planet-num to ws-target-lord-num
117965              perform xx200-Is-Afflicted thru xx200-exit
118060              if      ws-flag not = ws-cond-val (1:1)
118155                      move "N" to ws-rule-true
118250              end-if
118345         when ws-cond-key = "planet_strong"
118440              move    ws-ctx-planet-num to ws-target-lord-num
118535              perform xx110-Get-Strength thru xx110-exit
118630              move "N" to ws-flag
118725              if      ws-strength-a >= 3.0
118820                      move "Y" to ws-flag
118915              end-if
119010              if      ws-flag not = ws-cond-val (1:1)
119105                      move "N" to ws-rule-true
119200              end-if
119295         when ws-cond-key = "natal_house_strength_min"
119390              if      nat-lagna-strength < ws-cond-val-9 (11:2)/10
119485                      move "N" to ws-rule-true
119580              end-if
119675         when ws-cond-key = "rajayoga_present"
119770              if      nat-rajayoga-flag not = ws-cond-val (1:1)
119865                      move "N" to ws-rule-true
119960              end-if
120055*
120150*        --- Lord placement block, condition 23 ---
120245*
120340         when ws-cond-key = "house_lord"
120435              move    ws-cond-val-9 (11:2) to ws-house-a
120530              move    hs-house-lord (ws-house-a) to
120625                      ws-target-lord-num
120720         when ws-cond-key = "placed_in_house"
120815              if      ws-target-lord-num = zero
120910                   or nat-planet-house (ws-target-lord-num)
121005                      not = ws-cond-val-9 (11:2)
121100                      move "N" to ws-rule-true
121195              end-if
121290*
121385*        --- Natal aspect / combustion block, 24-25 ---
121480*
121575         when ws-cond-key = "aspects_house"
121670              move    ws-ctx-planet-num to ws-target-lord-num
121765              move    ws-cond-val-9 (11:2) to ws-house-b
121860              perform xx210-Aspects-House thru xx210-exit
121955              if      ws-flag = "N"
122050                      move "N" to ws-rule-true
122145              end-if
122240         when ws-cond-key = "combust"
122335              if      ws-ctx-planet-num = zero
122430                   or nat-planet-combust (ws-ctx-planet-num)
122525                      not = ws-cond-val (1:1)
122620                      move "N" to ws-rule-true
122715              end-if
122810*
122905*        --- Yoga block, conditions 26-40 ---
123000*
123095         when ws-cond-key = "yoga_type"
123190              continue
123285         when ws-cond-key = "planets_involved"
123380              perform xx400-Yoga-Planets-Involved thru
123475                      xx400-exit
123570              if      ws-ctx-has-conj = "Y"
123665                   or ws-ctx-has-pik  = "Y"
123760                      continue
123855              else
123950                if    ws-pi-count = zero
124045                   or ws-pi-unresolved = "Y"
124140                      move "N" to ws-rule-true
124235                else
124330                   perform xx402-Yoga-Type-Dispatch thru
124425                           xx402-exit
124520                   if     ws-flag = "N"
124615                          move "N" to ws-rule-true
124710                   end-if
124805                end-if
124900              end-if
124995         when ws-cond-key = "planet_in_kendra"
125090              if      ws-pi-count = zero
125185                      move "N" to ws-rule-true
125280              else
125375                      move nat-planet-house (ws-pi-planet (1))
125470                           to ws-house-a
125565                      perform xx150-Is-Kendra thru xx150-exit
125660                      if      ws-flag not = ws-cond-val (1:1)
125755                              move "N" to ws-rule-true
125850                      end-if
125945              end-if
126040         when ws-cond-key = "planet_in_own_exaltation"
126135              if      ws-pi-count = zero
126230                      move "N" to ws-rule-true
126325              else
126420                      move    ws-pi-planet (1) to
126515                              ws-target-lord-num
126610                      perform xx110-Get-Strength thru xx110-exit
126705                      move "N" to ws-flag
126800                      if      ws-strength-a >= 3.0
126895                              move "Y" to ws-flag
126990                      end-if
127085                      if      ws-flag not = ws-cond-val (1:1)
127180                              move "N" to ws-rule-true
127275                      end-if
127370              end-if
127465         when ws-cond-key = "conjunction"
127560              perform xx410-Conjunction-Test thru xx410-exit
127655              if      ws-flag not = ws-cond-val (1:1)
127750                      move "N" to ws-rule-true
127845              end-if
127940         when ws-cond-key = "mutual_exchange"
128035              perform xx420-Mutual-Exchange thru xx420-exit
128130              if      ws-flag not = ws-cond-val (1:1)
128225                      move "N" to ws-rule-true
128320              end-if
128415         when ws-cond-key = "all_planets_hemmed"
128510              perform xx430-Kala-Sarpa thru xx430-exit
128605              if      ws-flag not = ws-cond-val (1:1)
128700                      move "N" to ws-rule-true
128795              end-if
128890         when ws-cond-key = "benefics_in"
128985              perform xx440-Adhi-Yoga thru xx440-exit
129080              if      ws-flag not = ws-cond-val (1:1)
129175                      move "N" to ws-rule-true
129270              end-if
129365         when ws-cond-key = "ninth_lord_in_kendra"
129460              move    hs-house-lord (9) to ws-target-lord-num
129555              move    nat-planet-house (ws-target-lord-num)
129650                      to ws-house-a
129745              perform xx150-Is-Kendra thru xx150-exit
129840              if      ws-target-lord-num = zero
129935                   or ws-flag not = ws-cond-val (1:1)
130030                      move "N" to ws-rule-true
130125              end-if
130220         when ws-cond-key = "venus_strong"
130315              move    6 to ws-target-lord-num
130410              perform xx110-Get-Strength thru xx110-exit
130505              move "N" to ws-flag
130600              if      ws-strength-a >= 3.0
130695                      move "Y" to ws-flag
130790              end-if
130885              if      ws-flag not = ws-cond-val (1:1)
130980                      move "N" to ws-rule-true
131075              end-if
131170         when ws-cond-key = "planet_in_2nd_from_moon"
131265              move    +1 to ws-offset
131360              perform xx450-Planet-From-Moon thru xx450-exit
131455              if      ws-flag not = ws-cond-val (1:1)
131550                      move "N" to ws-rule-true
131645              end-if
131740         when ws-cond-key = "planet_in_12th_from_moon"
131835              move    -1 to ws-offset
131930              perform xx450-Planet-From-Moon thru xx450-exit
132025              if      ws-flag not = ws-cond-val (1:1)
132120                      move "N" to ws-rule-true
132215              end-if
132310         when ws-cond-key = "benefic_in_10th_from"
132405              perform xx460-Amala-Yoga thru xx460-exit
132500              if      ws-flag not = ws-cond-val (1:1)
132595                      move "N" to ws-rule-true
132690              end-if
132785         when ws-cond-key = "planet_debilitated"
132880              perform xx470-Any-Debilitated thru xx470-exit
132975              if      ws-flag not = ws-cond-val (1:1)
133070                      move "N" to ws-rule-true
133165              end-if
133260         when ws-cond-key = "cancellation_condition"
133355              perform xx480-Neecha-Bhanga thru xx480-exit
133450              if      ws-flag not = ws-cond-val (1:1)
133545                      move "N" to ws-rule-true
133640              end-if
133735*
133830*        --- Everything else (paired/context keys already
133925*            consumed above, or genuinely unrecognised) is
134020*            skipped - fail-open, per U3 rule preamble.
134115*
134210         when other
134305              continue
134400     end-evaluate.
134495*
134590 ee100-exit.
134685     exit     section.
134780*
135100* ----------------------------------------------------------
135200* Shared low-level helper paragraphs for the condition
135300* dispatcher above.
135400* ----------------------------------------------------------
135500*
135600 xx100-Resolve-Planet      section.
135700***********************************
135800*
135900     move     zero to ws-resolve-num.
136000     perform  xx101-Check-One-Planet-Name thru xx101-exit
136100              varying ws-planet-ix from 1 by 1
136200              until ws-planet-ix > 9.
136300*
136400 xx100-exit.
136500     exit     section.
136600*
136700 xx101-Check-One-Planet-Name section.
136800*********************************************
136900*
137000     if       hs-planet-name-entry (ws-planet-ix) =
137100              ws-resolve-name
137200              move ws-planet-ix to ws-resolve-num
137300     end-if.
137400*
137500 xx101-exit.
137600     exit     section.
137700*
137800 xx110-Get-Strength        section.
137900***********************************
138000*
138100     move     zero to ws-strength-a.
138200     if       ws-target-lord-num > 0
138300              move nat-planet-strength (ws-target-lord-num)
138400                   to ws-strength-a
138500     end-if.
138600*
138700 xx110-exit.
138800     exit     section.
138900*
139000 xx150-Is-Kendra           section.
139100***********************************
139200*
139300* Ws-House-A in, Ws-Flag out - "Y" when the house passed is
139400* one of the four kendra houses 1/4/7/10.
139500*
139600     move     "N" to ws-flag.
139700     perform  xx151-Check-One-Kendra thru xx151-exit
139800              varying ws-house-ix from 1 by 1
139900              until ws-house-ix > 4.
140000*
140100 xx150-exit.
140200     exit     section.
140300*
140400 xx151-Check-One-Kendra    section.
140500***********************************
140600*
140700     if       hs-kendra-house (ws-house-ix) = ws-house-a
140800              move "Y" to ws-flag
140900     end-if.
141000*
141100 xx151-exit.
141200     exit     section.
141300*
141400 xx200-Is-Afflicted        section.
141500***********************************
141600*
141700     move     "N" to ws-flag.
141800     if       ws-target-lord-num = zero
141900              go to xx200-exit
142000     end-if.
142100     if       nat-planet-strength (ws-target-lord-num) <= -3.0
142200              move "Y" to ws-flag
142300              go to xx200-exit
142400     end-if.
142500     if       nat-planet-combust (ws-target-lord-num) = "Y"
142600              move "Y" to ws-flag
142700              go to xx200-exit
142800     end-if.
142900     move     nat-planet-house (ws-target-lord-num) to
143000              ws-house-a.
143100     perform  xx201-Check-One-Malefic thru xx201-exit
143200              varying ws-planet-ix from 1 by 1
143300              until ws-planet-ix > 9.
143400*
143500 xx200-exit.
143600     exit     section.
143700*
143800 xx201-Check-One-Malefic   section.
143900***********************************
144000*
144100     if       ws-planet-ix not = ws-target-lord-num
144200         and  nat-planet-house (ws-planet-ix) = ws-house-a
144300         and  hs-planet-class (ws-planet-ix) = 1
144400              move "Y" to ws-flag
144500     end-if.
144600*
144700 xx201-exit.
144800     exit     section.
144900*
145000 xx210-Aspects-House       section.
145100***********************************
145200*
145275* Natal variant, cond.24 Aspects-House - determine whether the
145350* planet passed in Ws-Target-Lord-Num casts a SPECIAL aspect
145425* (never the universal 7th - the rule spec excludes it here,
145500* unlike Cond.18's transit variant below) from its NATAL house
145575* onto the house passed in Ws-House-B.  Corrected 12/10/2004
145650* skm - was starting the offset loop at occurrence 0, which
145725* let the universal 7th aspect satisfy this condition too.
145800     move     "N" to ws-flag.
145900     if       ws-target-lord-num = zero or ws-house-b = zero
146000              go to xx210-exit
146100     end-if.
146200     move     nat-planet-house (ws-target-lord-num) to
146300              ws-house-a.
146400     perform  xx212-Check-One-Offset thru xx212-exit
146500              varying ws-house-ix from 1 by 1
146600              until ws-house-ix > 2
146700                 or ws-flag = "Y".
146800*
146900 xx210-exit.
147000     exit     section.
147100*
147200 xx211-Transit-Aspects-House section.
147300*********************************************
147400*
147500* Transit variant, cond.18 Aspect-From - as xx210 above but
147600* reckoned from the planet's TRANSIT house instead of natal.
147700*
147800     move     "N" to ws-flag.
147900     if       ws-target-lord-num = zero or ws-house-b = zero
148000              go to xx211-exit
148100     end-if.
148200     move     hs-transit-house (ws-target-lord-num) to
148300              ws-house-a.
148400     perform  xx212-Check-One-Offset thru xx212-exit
148500              varying ws-house-ix from 0 by 1
148600              until ws-house-ix > 2
148700                 or ws-flag = "Y".
148800*
148900 xx211-exit.
149000     exit     section.
149100*
149200 xx212-Check-One-Offset    section.
149300***********************************
149400*
149500* Called Varying Ws-House-Ix 0 thru 2 - occurrence 0 is the
149600* universal 7th aspect (offset 6), occurrences 1/2 are this
149700* planet's own special-aspect offsets from Hs-Aspect-Offset,
149800* zero where the planet casts no special aspect.
149900*
150000     if       ws-house-ix = 0
150100              compute ws-diff = ws-house-a - 1 + 6
150200              divide  ws-diff by 12 giving ws-mod-quot
150300                      remainder ws-mod-rem
150400              add     1 to ws-mod-rem giving ws-sign-a
150500              if      ws-sign-a = ws-house-b
150600                      move "Y" to ws-flag
150700              end-if
150800     else
150900              if  hs-aspect-offset
151000                  (ws-target-lord-num ws-house-ix) not = zero
151100                  compute ws-diff = ws-house-a - 1 +
151200                          hs-aspect-offset
151300                          (ws-target-lord-num ws-house-ix)
151400                  divide  ws-diff by 12 giving ws-mod-quot
151500                          remainder ws-mod-rem
151600                  add     1 to ws-mod-rem giving ws-sign-a
151700                  if      ws-sign-a = ws-house-b
151800                          move "Y" to ws-flag
151900                  end-if
152000              end-if
152100     end-if.
152200*
152300 xx212-exit.
152400     exit     section.
152500*
152600 xx300-Lord-Owns-List      section.
152700***********************************
152800*
152900* Ws-Cond-Val holds up to 3 house numbers packed 2 digits
153000* each, left-justified, e.g. 010509 = houses 1, 5, 9, 000105
153100* = houses 1, 5 only.  Rule fails unless the target lord owns
153200* at least one of them.
153300*
153400     move     "N" to ws-flag.
153500     if       ws-target-lord-num = zero
153600              move "N" to ws-rule-true
153700              go to xx300-exit
153800     end-if.
153900     perform  xx301-Check-One-House thru xx301-exit
154000              varying ws-house-ix from 1 by 1
154100              until ws-house-ix > 3.
154200     if       ws-flag = "N"
154300              move "N" to ws-rule-true
154400     end-if.
154500*
154600 xx300-exit.
154700     exit     section.
154800*
154900 xx301-Check-One-House     section.
155000***********************************
155100*
155200     move     ws-cond-val-9 ((ws-house-ix - 1) * 2 + 1 : 2)
155300              to ws-house-a.
155400     if       ws-house-a > 0 and ws-house-a < 13
155500         and  hs-house-lord (ws-house-a) = ws-target-lord-num
155600              move "Y" to ws-flag
155700     end-if.
155800*
155900 xx301-exit.
156000     exit     section.
156100*
156200 xx310-Lord-Owns-One       section.
156300***********************************
156400*
156500     if       ws-target-lord-num = zero
156600           or hs-house-lord (ws-cond-val-9 (11:2)) not =
156700              ws-target-lord-num
156800              move "N" to ws-rule-true
156900     end-if.
157000*
157100 xx310-exit.
157200     exit     section.
157300*
157400 xx320-Lord-Test           section.
157500***********************************
157600*
157700* Strength-band test for the lord in Ws-Target-Lord-Num - Ws-
157800* Lord-Mode "EXALT "/"OWN   "/"DEBIL " selects which strength
157900* band to test Xx110's Ws-Strength-A against, Ws-Lord-Want is
158000* the Y/N this rule's condition expects back.  Re-worked
158100* 08/09/2004 skm - was wrongly testing the lord's natal SIGN
158200* against the dignity tables; the rule spec is a straight
158300* strength-band test, sign never enters into it.
158400*
158500     move     "N" to ws-flag.
158600     if       ws-target-lord-num = zero
158700              move "N" to ws-rule-true
158800              go to xx320-exit
158900     end-if.
159000     perform  xx110-Get-Strength thru xx110-exit.
159100     evaluate ws-lord-mode
159200         when "EXALT "
159300              if ws-strength-a >= 5.0
159400                 move "Y" to ws-flag
159500              end-if
159600         when "DEBIL "
159700              if ws-strength-a <= -3.0
159800                 move "Y" to ws-flag
159900              end-if
160000         when "OWN   "
160100              if ws-strength-a >= 3.0 and ws-strength-a < 5.0
160200                 move "Y" to ws-flag
160300              end-if
160400     end-evaluate.
160500     if       ws-flag not = ws-lord-want
160600              move "N" to ws-rule-true
160700     end-if.
160800*
160900 xx320-exit.
161000     exit     section.
161100*
161900 xx330-Lord-Flag-Test      section.
162000***********************************
162100*
162200* Retrograde/combust flag test for the lord in Ws-Target-
162300* Lord-Num - Ws-Lord-Mode "R" or "C" selects the flag,
162400* Ws-Lord-Want is the Y/N expected back.
162500*
162600     move     "N" to ws-flag.
162700     if       ws-target-lord-num = zero
162800              move "N" to ws-rule-true
162900              go to xx330-exit
163000     end-if.
163100     if       ws-lord-mode (1:1) = "R"
163200              move nat-planet-retro (ws-target-lord-num)
163300                   to ws-flag
163400     else
163500              move nat-planet-combust (ws-target-lord-num)
163600                   to ws-flag
163700     end-if.
163800     if       ws-flag not = ws-lord-want
163900              move "N" to ws-rule-true
164000     end-if.
164100*
164200 xx330-exit.
164300     exit     section.
164400*
164500 xx340-Lord-Yoga-Test      section.
164600***********************************
164700*
164800* True when the lord in Ws-Target-Lord-Num is named among
164900* this user's Nat-Yoga-Planet list (Rajayoga participants).
165000*
165100     move     "N" to ws-flag.
165200     if       ws-target-lord-num = zero
165300              move "N" to ws-rule-true
165400              go to xx340-exit
165500     end-if.
165600     move     hs-planet-name-entry (ws-target-lord-num) to
165700              ws-resolve-name.
165800     perform  xx341-Check-One-Yoga-Planet thru xx341-exit
165900              varying ws-planet-ix from 1 by 1
166000              until ws-planet-ix > 3.
166100     if       ws-flag not = ws-lord-want
166200              move "N" to ws-rule-true
166300     end-if.
166400*
166500 xx340-exit.
166600     exit     section.
166700*
166800 xx341-Check-One-Yoga-Planet section.
166900*********************************************
167000*
167100     if       nat-yoga-planet (ws-planet-ix) = ws-resolve-name
167200              move "Y" to ws-flag
167300     end-if.
167400*
167500 xx341-exit.
167600     exit     section.
167700*
167800 xx400-Yoga-Planets-Involved section.
167862*********************************************
167924*
167986* Parse up to 3 packed 2-digit values from Ws-Cond-Val - a value
168048* 1-9 is a plain planet number, a value 21-32 is "the lord of
168110* house (value-20)" (a lord(h) reference per the U3 spec) and is
168172* resolved here via Hs-House-Lord.  Ws-Pi-Unresolved comes back
168234* "Y" if any such lord reference resolves to house-lord zero.
168296* Whether an empty or unresolved list should fail the rule
168358* depends on the calling condition (plain planets_involved fails
168420* it; conjunction/planet_in_kendra on the same rule row do not
168482* skip this scan) so that decision is left to Ee100, not made
168544* here.
168606*
168668     move     zero to ws-pi-count.
168730     move     "N" to ws-pi-unresolved.
168792     move     zero to ws-pi-planet (1) ws-pi-planet (2)
168854                       ws-pi-planet (3).
168916     perform  xx401-Parse-One-Slot thru xx401-exit
168978              varying ws-house-ix from 1 by 1
169040              until ws-house-ix > 3.
169102*
169164 xx400-exit.
169226     exit     section.
169288*
169350 xx401-Parse-One-Slot      section.
169412***********************************
169474*
169536     move     ws-cond-val-9 ((ws-house-ix - 1) * 2 + 1 : 2)
169598              to ws-off-val.
169660     if       ws-off-val > 0 and ws-off-val < 10
169722              add 1 to ws-pi-count
169784              move ws-off-val to ws-pi-planet (ws-pi-count)
169846     else
169908         if   ws-off-val > 20 and ws-off-val < 33
169970              compute ws-house-b = ws-off-val - 20
170032              move hs-house-lord (ws-house-b) to ws-target-lord-num
170094              if   ws-target-lord-num = zero
170156                   move "Y" to ws-pi-unresolved
170218              else
170280                   add 1 to ws-pi-count
170342                   move ws-target-lord-num to
170404                        ws-pi-planet (ws-pi-count)
170466              end-if
170528         end-if
170590     end-if.
170652*
170714 xx401-exit.
170776     exit     section.
170838*
171000 xx410-Conjunction-Test    section.
171100***********************************
171200*
171300     move     "N" to ws-flag.
171400     if       ws-pi-count < 2
171500              go to xx410-exit
171600     end-if.
171700     move     nat-planet-house (ws-pi-planet (1)) to ws-house-a.
171800     if       ws-house-a = zero
171900              go to xx410-exit
172000     end-if.
172100     move     "Y" to ws-flag.
172200     perform  xx411-Check-One-Conjunct thru xx411-exit
172300              varying ws-house-ix from 2 by 1
172400              until ws-house-ix > ws-pi-count.
172500*
172600 xx410-exit.
172700     exit     section.
172800*
172900 xx411-Check-One-Conjunct  section.
173000***********************************
173100*
173200     if       nat-planet-house (ws-pi-planet (ws-house-ix))
173300              not = ws-house-a
173400              move "N" to ws-flag
173500     end-if.
173600*
173700 xx411-exit.
173800     exit     section.
173900*
174000 xx420-Mutual-Exchange     section.
174100***********************************
174200*
174300* True when some pair of houses h1/h2 exchange lords - the
174400* lord of h1 sits in h2 and the lord of h2 sits in h1.
174500*
174600     move     "N" to ws-flag.
174700     perform  xx421-Outer-House thru xx421-exit
174800              varying ws-house-ix from 1 by 1
174900              until ws-house-ix > 12 or ws-flag = "Y".
175000*
175100 xx420-exit.
175200     exit     section.
175300*
175400 xx421-Outer-House         section.
175500***********************************
175600*
175700     perform  xx422-Inner-House thru xx422-exit
175800              varying ws-planet-ix from 1 by 1
175900              until ws-planet-ix > 12 or ws-flag = "Y".
176000*
176100 xx421-exit.
176200     exit     section.
176300*
176400 xx422-Inner-House         section.
176500***********************************
176600*
176700     if       ws-house-ix not = ws-planet-ix
176800       and    hs-house-lord (ws-house-ix) not = zero
176900       and    hs-house-lord (ws-planet-ix) not = zero
177000       and    nat-planet-house (hs-house-lord (ws-house-ix)) =
177100              ws-planet-ix
177200       and    nat-planet-house (hs-house-lord (ws-planet-ix)) =
177300              ws-house-ix
177400              move "Y" to ws-flag
177500     end-if.
177600*
177700 xx422-exit.
177800     exit     section.
177900*
178000  xx430-Kala-Sarpa          section.
178025***********************************
178050*
178075* Kala Sarpa - BR-U3-32.  Ws-Arc-Len is the forward distance
178100* (0-11) from Rahu's house to Ketu's house; a classical planet
178125* (1-7) lies in the forward arc F when its own forward distance
178150* from Rahu is LESS than that, i.e. it is reached before Ketu is.
178175* Re-worked 12/10/2004 skm - this used to fire "Y" the moment
178200* both Rahu and Ketu houses were known, without ever walking the
178225* arc or looking at the seven classical planets at all.
178250*
178275      move     "N" to ws-flag.
178300      if       nat-planet-house (8) = zero
178325            or nat-planet-house (9) = zero
178350               go to xx430-exit
178375      end-if.
178400      compute  ws-diff = nat-planet-house (9) - nat-planet-house (8).
178425      divide   ws-diff by 12 giving ws-mod-quot remainder ws-mod-rem.
178450      if       ws-mod-rem < 0
178475               add 12 to ws-mod-rem
178500      end-if.
178525      move     ws-mod-rem to ws-arc-len.
178550      move     "N" to ws-known-flag.
178575      move     "Y" to ws-all-flag.
178600      move     "Y" to ws-all-flag2.
178625      perform  xx431-Check-One-Classical thru xx431-exit
178650               varying ws-planet-ix from 1 by 1
178675               until ws-planet-ix > 7.
178700      if       ws-known-flag = "Y"
178725          and  (ws-all-flag = "Y" or ws-all-flag2 = "Y")
178750               move "Y" to ws-flag
178775      end-if.
178800*
178825  xx430-exit.
178850      exit     section.
178875*
178900  xx431-Check-One-Classical section.
178925***********************************
178950*
178975      if       nat-planet-house (ws-planet-ix) = zero
179000               go to xx431-exit
179025      end-if.
179050      move     "Y" to ws-known-flag.
179075      compute  ws-diff = nat-planet-house (ws-planet-ix) -
179100               nat-planet-house (8).
179125      divide   ws-diff by 12 giving ws-mod-quot remainder ws-mod-rem.
179150      if       ws-mod-rem < 0
179175               add 12 to ws-mod-rem
179200      end-if.
179225      if       ws-mod-rem < ws-arc-len
179250               move "N" to ws-all-flag2
179275      else
179300               move "N" to ws-all-flag
179325               if   nat-planet-house (ws-planet-ix) =
179350                    nat-planet-house (9)
179375                    move "N" to ws-all-flag2
179400               end-if
179425      end-if.
179450*
179475  xx431-exit.
179500      exit     section.
179525*
179600 xx440-Adhi-Yoga           section.
179650***********************************
179700*
179750* Benefics-In cond.33 (Adhi yoga) - Ws-Cond-Val holds up to 3
179800* house-offsets packed 2 digits each, e.g. 040710 = offsets 4,
179850* 7, 10.  Reworked 08/09/2004 skm - was hard-coded to the 4th/
179900* 7th/10th kendra offsets only; the rule spec calls for every
179950* offset actually listed on the condition row, no more and no
180000* fewer, each reckoned from the Reference-Point house resolved
180050* by Ee005 into Ws-Ctx-Reference.  A benefic must occupy the
180100* house at EVERY listed offset for the yoga to stand.
180150*
180200     move     "N" to ws-flag.
180250     move     "N" to ws-any-flag.
180300     move     "Y" to ws-all-flag.
180350     if       ws-ctx-reference = zero
180400              go to xx440-exit
180450     end-if.
180500     move     ws-ctx-reference to ws-ref-code.
180550     perform  xx444-Resolve-Reference-House thru xx444-exit.
180600     if       ws-house-a = zero
180650              go to xx440-exit
180700     end-if.
180750     perform  xx441-Check-One-Offset-Slot thru xx441-exit
180800              varying ws-slot-ix from 1 by 1
180850              until ws-slot-ix > 3.
180900     if       ws-any-flag = "Y" and ws-all-flag = "Y"
180950              move "Y" to ws-flag
181000     end-if.
181050*
181100 xx440-exit.
181150     exit     section.
181200*
181250 xx441-Check-One-Offset-Slot section.
181300***********************************
181350*
181400     move     ws-cond-val-9 ((ws-slot-ix - 1) * 2 + 1 : 2)
181450              to ws-off-val.
181500     if       ws-off-val = zero
181550              go to xx441-exit
181600     end-if.
181650     move     "Y" to ws-any-flag.
181700     compute  ws-diff = ws-house-a - 1 + ws-off-val - 1.
181750     divide   ws-diff by 12 giving ws-mod-quot remainder
181800              ws-mod-rem.
181850     if       ws-mod-rem < 0
181900              add 12 to ws-mod-rem
181950     end-if.
182000     add      1 to ws-mod-rem giving ws-house-b.
182050     perform  xx442-Check-Benefic-In-House thru xx442-exit.
182100     if       ws-flag2 = "N"
182150              move "N" to ws-all-flag
182200     end-if.
182250*
182300 xx441-exit.
182350     exit     section.
182400*
182450 xx442-Check-Benefic-In-House section.
182500*********************************************
182550*
182600* Ws-House-B in, Ws-Flag2 out - "Y" when a benefic planet
182650* (Hs-Planet-Class = 2) occupies that natal house.  Shared
182700* by xx441 above and xx460 Amala Yoga below.
182750*
182800     move     "N" to ws-flag2.
182850     perform  xx443-Check-One-Occupant thru xx443-exit
182900              varying ws-planet-ix from 1 by 1
182950              until ws-planet-ix > 9.
183000*
183050 xx442-exit.
183100     exit     section.
183150*
183200 xx443-Check-One-Occupant  section.
183250***********************************
183300*
183350     if       nat-planet-house (ws-planet-ix) = ws-house-b
183400         and  hs-planet-class (ws-planet-ix) = 2
183450              move "Y" to ws-flag2
183500     end-if.
183550*
183600 xx443-exit.
183650     exit     section.
183700*
183750 xx444-Resolve-Reference-House section.
183800*********************************************
183850*
183900* Ws-Ref-Code in (1 = Lagna, 2-9 = a planet number) - Ws-House-A
183950* out, the natal house of that reference point, zero if the
184000* planet's house is not known.  Shared by xx440 and xx460 so
184050* the Lagna-Is-Always-House-1 special case lives in one place.
184100*
184150     if       ws-ref-code = 1
184200              move 1 to ws-house-a
184250     else
184300              move nat-planet-house (ws-ref-code) to ws-house-a
184350     end-if.
184400*
184450 xx444-exit.
184500     exit     section.
184550*
184600 xx450-Planet-From-Moon    section.
184650***********************************
184700*
184750* Ws-Offset in (+1 or -1) - true when some planet other than
184800* the Moon itself (and, when Ws-Ctx-Not-Sun is "Y", other
184850* than the Sun) sits in the house Ws-Offset away from the
184900* natal Moon.
184950*
185000     move     "N" to ws-flag.
185050     if       nat-planet-house (2) = zero
185100              go to xx450-exit
185150     end-if.
185200     compute  ws-diff = nat-planet-house (2) - 1 + ws-offset.
185250     divide   ws-diff by 12 giving ws-mod-quot remainder
185300              ws-mod-rem.
185350     if       ws-mod-rem < 0
185400              add 12 to ws-mod-rem
185450     end-if.
185500     add      1 to ws-mod-rem giving ws-house-a.
185550     perform  xx451-Check-One-Planet-Placed thru xx451-exit
185600              varying ws-planet-ix from 1 by 1
185650              until ws-planet-ix > 9.
185700*
185750 xx450-exit.
185800     exit     section.
185850*
185900 xx451-Check-One-Planet-Placed section.
185950*********************************************
186000*
186050     if       ws-planet-ix not = 2
186100         and  nat-planet-house (ws-planet-ix) = ws-house-a
186150         and  not (ws-ctx-not-sun = "Y" and ws-planet-ix = 1)
186200              move "Y" to ws-flag
186250     end-if.
186300*
186350 xx451-exit.
186400     exit     section.
186450*
186500 xx460-Amala-Yoga          section.
186550***********************************
186600*
186650* Benefic-In-10th-From cond.38 (Amala yoga) - Ws-Cond-Val holds
186700* up to 3 reference codes packed 2 digits each (same coding as
186750* Ws-Ctx-Reference - 01 Lagna, 02-09 a planet number).  Reworked
186800* 08/09/2004 skm - was single-reference only; the rule spec
186850* lists several references and the yoga stands if ANY of them
186900* has a benefic in its own 10th house.
186950*
187000     move     "N" to ws-flag.
187050     perform  xx461-Check-One-Reference-Slot thru xx461-exit
187100              varying ws-slot-ix from 1 by 1
187150              until ws-slot-ix > 3
187200                 or ws-flag = "Y".
187250*
187300 xx460-exit.
187350     exit     section.
187400*
187450 xx461-Check-One-Reference-Slot section.
187500*********************************************
187550*
187600     move     ws-cond-val-9 ((ws-slot-ix - 1) * 2 + 1 : 2)
187650              to ws-ref-code.
187700     if       ws-ref-code = zero
187750              go to xx461-exit
187800     end-if.
187850     perform  xx444-Resolve-Reference-House thru xx444-exit.
187900     if       ws-house-a = zero
187950              go to xx461-exit
188000     end-if.
188050     compute  ws-diff = ws-house-a - 1 + 9.
188100     divide   ws-diff by 12 giving ws-mod-quot remainder
188150              ws-mod-rem.
188200     add      1 to ws-mod-rem giving ws-house-b.
188250     perform  xx442-Check-Benefic-In-House thru xx442-exit.
188300     if       ws-flag2 = "Y"
188350              move "Y" to ws-flag
188400     end-if.
188450*
188500 xx461-exit.
188550     exit     section.
188600*
188636  xx402-Yoga-Type-Dispatch section.
188672*********************************************
188708*
188744* Cond.27 planets_involved, "otherwise" clause - Ws-Ctx-Yoga-Type
188780* is this rule row's companion yoga_type value (cond.26, label
188816* only, captured by Ee006).  VIPARITA/GAJAKESARI/CHANMANGAL are
188852* this shop's own three-letter wire codes for viparita_raja,
188888* gaja_kesari and chandra_mangala - the spec's English yoga names
188924* run past the 12 bytes Hst-Cond-Val allows, so Rules-File rows
188960* for these yoga types are punched with the short codes instead.
188996* Added 12/10/2004 skm.
189032*
189068     evaluate ws-ctx-yoga-type
189104         when "VIPARITA"
189140              perform xx403-Viparita-Raja-Test thru xx403-exit
189176         when "GAJAKESARI"
189212              perform xx404-Gaja-Kesari-Test thru xx404-exit
189248         when "CHANMANGAL"
189284              perform xx405-Chandra-Mangala-Test thru xx405-exit
189320         when other
189356              perform xx407-Planets-Involved-Otherwise thru
189392                      xx407-exit
189428     end-evaluate.
189464*
189500  xx402-exit.
189536     exit     section.
189572*
189608  xx403-Viparita-Raja-Test section.
189644*********************************************
189680*
189716* True when ANY resolved planet in the Ws-Pi-Planet list sits in
189752* a dusthana house (6/8/12).
189788*
189824     move     "N" to ws-flag2.
189860     perform  xx406-Check-One-Dusthana-Planet thru xx406-exit
189896              varying ws-house-ix from 1 by 1
189932              until ws-house-ix > ws-pi-count
189968                 or ws-flag2 = "Y".
190004     move     ws-flag2 to ws-flag.
190040*
190076  xx403-exit.
190112     exit     section.
190148*
190184  xx404-Gaja-Kesari-Test section.
190220*********************************************
190256*
190292* (house(Jupiter) - house(Moon)) mod 12 in 0/3/6/9.  False if
190328* either house is not known.
190364*
190400     move     "N" to ws-flag.
190436     if       nat-planet-house (5) = zero
190472           or nat-planet-house (2) = zero
190508              go to xx404-exit
190544     end-if.
190580     compute  ws-diff = nat-planet-house (5) - nat-planet-house (2).
190616     divide   ws-diff by 12 giving ws-mod-quot remainder ws-mod-rem.
190652     if       ws-mod-rem < 0
190688              add 12 to ws-mod-rem
190724     end-if.
190760     if       ws-mod-rem = 0 or ws-mod-rem = 3
190796           or ws-mod-rem = 6 or ws-mod-rem = 9
190832              move "Y" to ws-flag
190868     end-if.
190904*
190940  xx404-exit.
190976     exit     section.
191012*
191048  xx405-Chandra-Mangala-Test section.
191084*********************************************
191120*
191156* (house(Moon) - house(Mars)) mod 12 in 0/6.  False if either
191192* house is not known.
191228*
191264     move     "N" to ws-flag.
191300     if       nat-planet-house (2) = zero
191336           or nat-planet-house (3) = zero
191372              go to xx405-exit
191408     end-if.
191444     compute  ws-diff = nat-planet-house (2) - nat-planet-house (3).
191480     divide   ws-diff by 12 giving ws-mod-quot remainder ws-mod-rem.
191516     if       ws-mod-rem < 0
191552              add 12 to ws-mod-rem
191588     end-if.
191624     if       ws-mod-rem = 0 or ws-mod-rem = 6
191660              move "Y" to ws-flag
191696     end-if.
191732*
191768  xx405-exit.
191804     exit     section.
191840*
191876  xx406-Check-One-Dusthana-Planet section.
191912*********************************************
191948*
191984     move     nat-planet-house (ws-pi-planet (ws-house-ix))
192020              to ws-house-a.
192056     perform  xx152-Is-Dusthana thru xx152-exit.
192092     if       ws-flag = "Y"
192128              move "Y" to ws-flag2
192164     end-if.
192200*
192236  xx406-exit.
192272     exit     section.
192308*
192344  xx407-Planets-Involved-Otherwise section.
192380*********************************************
192416*
192452* Generic (non-named) yoga - a single resolved planet is
192488* vacuously true, two or more must all share one known house.
192524* Deliberately not Xx410 - Cond.30 conjunction fails outright on
192560* a one-planet list, this clause does not.
192596*
192632     move     "N" to ws-flag.
192668     if       ws-pi-count = 1
192704              move "Y" to ws-flag
192740              go to xx407-exit
192776     end-if.
192812     move     nat-planet-house (ws-pi-planet (1)) to ws-house-a.
192848     if       ws-house-a = zero
192884              go to xx407-exit
192920     end-if.
192956     move     "Y" to ws-flag.
192992     perform  xx411-Check-One-Conjunct thru xx411-exit
193028              varying ws-house-ix from 2 by 1
193064              until ws-house-ix > ws-pi-count.
193100*
193136  xx407-exit.
193172     exit     section.
193208*
193244  xx152-Is-Dusthana         section.
193280***********************************
193316*
193352* Ws-House-A in, Ws-Flag out - "Y" when the house passed is one
193388* of the three dusthana houses 6/8/12 - cond.27 viparita_raja.
193424*
193460     move     "N" to ws-flag.
193496     perform  xx153-Check-One-Dusthana thru xx153-exit
193532              varying ws-house-ix from 1 by 1
193568              until ws-house-ix > 3.
193604*
193640  xx152-exit.
193676     exit     section.
193712*
193748  xx153-Check-One-Dusthana  section.
193784***********************************
193820*
193856     if       hs-dusthana-house (ws-house-ix) = ws-house-a
193892              move "Y" to ws-flag
193928     end-if.
193964*
194000  xx153-exit.
194036     exit     section.
194072*
194200 xx470-Any-Debilitated     section.
194300***********************************
194400*
194500     move     "N" to ws-flag.
194600     perform  xx471-Check-One-Debilitated thru xx471-exit
194700              varying ws-planet-ix from 1 by 1
194800              until ws-planet-ix > 9.
194900*
195000 xx470-exit.
195100     exit     section.
195200*
195300 xx471-Check-One-Debilitated section.
195400*********************************************
195500*
195600     if       nat-planet-strength (ws-planet-ix) <= -3.0
195700              move "Y" to ws-flag
195800     end-if.
195900*
196000 xx471-exit.
196100     exit     section.
196200*
196300 xx480-Neecha-Bhanga       section.
196347***********************************
196394*
196441* Cancellation-Condition cond.40 (Neecha Bhanga) - true when
196488* some debilitated planet's own debilitation sign has either
196535* its ruling lord, or the planet exalted there, sitting in a
196582* kendra house - BR-U3-12.  Reworked 08/09/2004 skm - was
196629* wrongly kendra-testing the debilitated planet's OWN house;
196676* the rule spec tests the debilitation sign's lord/exaltation
196723* planet instead.  Ws-Flag2 is the private accumulator - xx150
196770* resets the public Ws-Flag to "N" on every call so it cannot
196817* itself hold the running result across planets.
196864*
196911     move     "N" to ws-flag2.
196958     perform  xx481-Check-One-Debil-Kendra thru xx481-exit
197005              varying ws-planet-ix from 1 by 1
197052              until ws-planet-ix > 9
197099                 or ws-flag2 = "Y".
197146     move     ws-flag2 to ws-flag.
197193*
197240 xx480-exit.
197287     exit     section.
197334*
197381 xx481-Check-One-Debil-Kendra section.
197428*********************************************
197475*
197522     if       nat-planet-strength (ws-planet-ix) not <= -3.0
197569              go to xx481-exit
197616     end-if.
197663     move     hs-debil-sign (ws-planet-ix) to ws-sign-a.
197710     move     hs-sign-lord-entry (ws-sign-a) to
197757              ws-target-lord-num.
197804     if       ws-target-lord-num = zero
197851              go to xx481-check-exalt
197898     end-if.
197945     move     nat-planet-house (ws-target-lord-num) to ws-house-a.
197992     perform  xx150-Is-Kendra thru xx150-exit.
198039     if       ws-flag = "Y"
198086              move "Y" to ws-flag2
198133              go to xx481-exit
198180     end-if.
198227*
198274 xx481-check-exalt.
198321     perform  xx482-Find-Exalt-In-Sign thru xx482-exit
198368              varying ws-planet-ix2 from 1 by 1
198415              until ws-planet-ix2 > 9
198462                 or ws-flag2 = "Y".
198509*
198556 xx481-exit.
198603     exit     section.
198650*
198697 xx482-Find-Exalt-In-Sign  section.
198744***********************************
198791*
198838* Ws-Sign-A in - if planet Ws-Planet-Ix2 is the one exalted in
198885* that sign, and its natal house is a kendra, Ws-Flag2 is set.
198932*
198979     if       hs-exalt-sign (ws-planet-ix2) not = ws-sign-a
199026              go to xx482-exit
199073     end-if.
199120     move     nat-planet-house (ws-planet-ix2) to ws-house-a.
199167     perform  xx150-Is-Kendra thru xx150-exit.
199214     if       ws-flag = "Y"
199261              move "Y" to ws-flag2
199308     end-if.
199355*
199402 xx482-exit.
199449     exit     section.
199496*
199600* ----------------------------------------------------------
199700* U4 - calibration, banding, overall band and templates.
199800* ----------------------------------------------------------
199900*
200000 ff000-Calibrate-Scores    section.
200100***********************************
200200*
200300     move     zero to ws-overall-total.
200400     perform  ff001-Calibrate-One-Area thru ff001-exit
200500              varying ws-area-ix from 1 by 1
200600              until ws-area-ix > 6.
200700*
200800     compute  ws-overall-score rounded = ws-overall-total / 6.
200900     move     ws-overall-score to ws-scaled-score.
201000     perform  ff020-Band-Score thru ff020-exit.
201100     move     ws-band-name-entry (ws-band-ix) to
201200              hor-overall-band.
201300     move     ws-band-code-entry (ws-band-ix) to
201400              ws-prt-overall-code.
201500     move     hst-band-text (7 ws-band-ix) to ws-prt-template.
201600     add      1 to ws-band-count (ws-band-ix).
201700*
201800 ff000-exit.
201900     exit     section.
202000*
202100 ff001-Calibrate-One-Area  section.
202200***********************************
202300*
202400     compute  ws-scaled-score rounded =
202500              hs-area-raw-score (ws-area-ix) / 8.0.
202600     if       ws-scaled-score > 5.00
202700              move 5.00 to ws-scaled-score
202800     end-if.
202900     if       ws-scaled-score < -5.00
203000              move -5.00 to ws-scaled-score
203100     end-if.
203200     move     ws-scaled-score to ws-prt-score (ws-area-ix).
203300     move     ws-scaled-score to hor-area-score (ws-area-ix).
203400     perform  ff020-Band-Score thru ff020-exit.
203500     move     ws-band-name-entry (ws-band-ix) to
203600              hor-area-band (ws-area-ix).
203700     move     ws-band-code-entry (ws-band-ix) to
203800              ws-prt-band-code (ws-area-ix).
203900     add      ws-scaled-score to ws-overall-total.
204000*
204100 ff001-exit.
204200     exit     section.
204300*
204400 ff020-Band-Score          section.
204500***********************************
204600*
204700* BR-U4-3 - score >= 4 very_positive, >= 2 favourable,
204800* >= 0 neutral, >= -2 caution, else challenging.
204900*
205000     evaluate true
205100         when ws-scaled-score >= 4
205200              move 1 to ws-band-ix
205300         when ws-scaled-score >= 2
205400              move 2 to ws-band-ix
205500         when ws-scaled-score >= 0
205600              move 3 to ws-band-ix
205700         when ws-scaled-score >= -2
205800              move 4 to ws-band-ix
205900         when other
206000              move 5 to ws-band-ix
206100     end-evaluate.
206200*
206300 ff020-exit.
206400     exit     section.
206500*
206600 gg010-Write-Horoscope     section.
206700***********************************
206800*
206900     move     nat-user-id           to hor-user-id ws-prt-user-id.
207000     move     nat-user-name         to hor-user-name
207100                                        ws-prt-user-name.
207200     move     ws-report-run-date   to hor-date.
207300     move     nat-maha-dasha-lord   to hor-active-dasha.
207400     move     nat-anta-dasha-lord   to hor-active-anta-dasha.
207500*
207540     write    hs-horoscope-record.
207580     if       ws-horo-status not = "00"
207620              display hs013 upon console
207660              add 1 to ws-error-count
207700              go to gg010-exit
207740     end-if.
207780     add      1 to ws-success-count.
207820     add      1 to ws-detail-lines.
207860     generate hs-detail-line.
207900*
208000 gg010-exit.
208100     exit     section.
208200*
