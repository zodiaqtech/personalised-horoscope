000100******************************************************************
000200*                                                                *
000300*                 HOROSCOPE SYSTEM - START OF DAY                *
000400*          UNATTENDED NIGHTLY RUN - SETS UP RUN-DATE AND         *
000500*               CHAINS TO HS010 - THE MAIN ENGINE                *
000600*                                                                *
000700******************************************************************
000800*
000900 identification          division.
001000*===============================
001100*
001200     program-id.         hs000.
001300*
001400*    Author.             R. N. Varma.
001500*    Installation.       Panchang Software Services Ltd.
001600*    Date-Written.       11/04/1986.
001700*    Date-Compiled.
001800*    Security.           Copyright (C) 1986-2003, Panchang
001900*                        Software Services Ltd.  All rights
002000*                        reserved.  Not for disclosure outside
002100*                        the licensed installation.
002200*
002300*    Remarks.            Start-of-day driver for the nightly
002400*                        horoscope run.  Unlike the daytime
002500*                        subscriber programs this module has
002600*                        no operator dialogue - the run date
002700*                        is taken from the system clock and
002800*                        handed on to hs010 unattended, since
002900*                        the job is submitted by the overnight
003000*                        scheduler with no one at the console.
003100*
003200*    Called modules.     hs010.
003300*
003400*    Files used.         None - date set up only, no I-O here.
003500*
003600* Changes:
003700* 11/04/1986 rnv - Created.
003800* 02/07/1986 rnv - Added Run-Date sanity check, blank system
003900*                  date now forces an abend rather than a
004000*                  silent bad run.
004100* 14/02/1989 skm - File-Defs now passed through to hs010 so
004200*                  hh900 can log dataset names on the report.
004300* 30/01/1999 skm - Y2K sweep.  WSA-Date accepted as CCYYMMDD
004400*                  throughout, WS-Run-Date built as CCYY-MM-DD
004500*                  text - no 2-digit year fields remain in this
004600*                  member.
004700* 05/03/2003 ajd - WS-Process-Func now set to 1 (normal run)
004800*                  always - the rerun switch is not yet used
004900*                  by hs010 but the field is reserved for it.
005000* 19/07/2004 ajd - Added UPSI-0 rerun switch to SPECIAL-NAMES so
005100*                  operations can force WS-Process-Func to 2 from
005200*                  the JCL without a recompile.
005300*
005400 environment             division.
005500*===============================
005600*
005700 configuration           section.
005800 source-computer.        panchang-mvs.
005900 object-computer.        panchang-mvs.
006000 special-names.
006100     class ws-numeric-class is "0123456789"
006200     upsi-0 on status is hs-rerun-requested
006300            off status is hs-normal-run
006400     c01 is top-of-form.
006500*
006600 input-output            section.
006700 file-control.
006800*
006900 data                    division.
007000*===============================
007100*
007200 working-storage section.
007300*-----------------------
007400*
007500 77  prog-name           pic x(15) value "HS000 (1.02)".
007600 77  ws-abend-code       pic 9(3)  comp   value zero.
007700*
007800 01  ws-switches.
007900     03  ws-upsi-1       pic x     value "N".
008000*        set to Y by the scheduler to force a rerun.
008100     03  filler          pic x(9).
008200*
008300 01  ws-today-data.
008400     03  wsa-date.
008500         05  wsa-cc      pic 99.
008600         05  wsa-yy      pic 99.
008700         05  wsa-mm      pic 99.
008800         05  wsa-dd      pic 99.
008900     03  wsa-date-r  redefines wsa-date
009000                          pic 9(8).
009100     03  ws-run-date-wrk.
009200         05  ws-rdw-cc   pic 99.
009300         05  ws-rdw-yy   pic 99.
009400         05  filler      pic x     value "-".
009500         05  ws-rdw-mm   pic 99.
009600         05  filler      pic x     value "-".
009700         05  ws-rdw-dd   pic 99.
009800     03  ws-run-date-9  redefines ws-run-date-wrk
009900                          pic x(10).
010000     03  ws-today-r     redefines ws-today-data.
010100         05  filler      pic x(8).
010200         05  filler      pic x(10).
010300*
010400 01  ws-error-messages.
010500     03  hs001           pic x(35) value
010600         "HS001 SYSTEM DATE NOT AVAILABLE".
010700     03  filler          pic x(10).
010800*
010900 linkage section.
011000*===============
011100*
011200 01  to-day              pic x(10).
011300 copy "wshsfile.cob".
011400 copy "wshscall.cob".
011500*
011600 procedure  division using ws-calling-data
011700                           to-day
011800                           file-defs.
011900*=========================================
012000*
012100 aa000-main              section.
012200*********************************
012300*
012400     perform aa010-get-run-date thru aa010-exit.
012500     perform aa020-chain-to-engine thru aa020-exit.
012600     goback.
012700*
012800 aa000-exit.  exit section.
012900*
013000 aa010-get-run-date      section.
013100*********************************
013200*
013300     accept   wsa-date from date yyyymmdd.
013400     if       wsa-date-r = zero
013500              display hs001 upon console
013600              move 1 to ws-abend-code
013700              go to aa010-exit
013800     end-if.
013900*
014000     move     wsa-cc to ws-rdw-cc.
014100     move     wsa-yy to ws-rdw-yy.
014200     move     wsa-mm to ws-rdw-mm.
014300     move     wsa-dd to ws-rdw-dd.
014400     move     ws-run-date-9 to ws-run-date.
014500     move     ws-run-date-9 to to-day.
014600*
014700 aa010-exit.
014800     exit     section.
014900*
015000 aa020-chain-to-engine   section.
015100*********************************
015200*
015300     if       ws-abend-code not = zero
015400              go to aa020-exit
015500     end-if.
015600*
015700     move     "HS000" to ws-caller.
015800     move     "HS010" to ws-called.
015900     move     00 to ws-term-code.
016000     move     1 to ws-process-func.
016100     if       hs-rerun-requested
016200              move 2 to ws-process-func
016300     end-if.
016400*
016500     call     "hs010" using ws-calling-data
016600                            to-day
016700                            file-defs.
016800*
016900 aa020-exit.
017000     exit     section.
017100*
