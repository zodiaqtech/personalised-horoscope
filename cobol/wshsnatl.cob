000100******************************************
000200*                                          *
000300*  Record Definition For Natal Profile     *
000400*           Master File                    *
000500*     Uses Nat-User-Id as key              *
000600******************************************
000700* File size approx 150 bytes.
000800*
000900* Planet occurrence order is fixed - 1 Sun,
001000* 2 Moon, 3 Mars, 4 Mercury, 5 Jupiter,
001100* 6 Venus, 7 Saturn, 8 Rahu, 9 Ketu - see
001200* HS-Planet-Name-Table in wshstabs.cob.
001300*
001400* 11/04/1986 rnv - Created.
001500* 20/08/1986 rnv - Nat-Planet-Strength widened from
001600*                  9v9 to allow the debilitated -3.0
001700*                  case to hold its sign.
001800* 03/03/1990 skm - Yoga-Planet list confirmed at 3
001900*                  occurrences per the natal service
002000*                  spec, was 2.
002100* 30/01/1999 skm - Y2K sweep - no date fields held on
002200*                  this record, none found needing
002300*                  repair.
002400* 12/09/2002 ajd - Nat-Lagna-Strength widened to
002500*                  S9(2)V9(1) - summed dignity across
002600*                  house 1 plus the lagna lord can
002700*                  exceed a single digit.
002800*
002816* 20/11/2004 skm - Nat-Planet-Strength and Nat-Lagna-
002832*                  Strength moved to comp-3 - left as
002848*                  display by oversight, every other
002864*                  dignity/score field in this shop is
002880*                  packed.
002900 01  HS-Natal-Record.
003000     03  Nat-User-Id            pic x(12).
003100     03  Nat-User-Name          pic x(20).
003200     03  Nat-Lagna-Sign         pic 9(2).
003300*        Ascendant sign, 1=Aries .. 12=Pisces.
003400     03  Nat-Planet             occurs 9
003500                                 indexed by Nat-Planet-Ix.
003600         05  Nat-Planet-House   pic 9(2).
003700*            Natal house 1-12, 0 = unknown.
003800         05  Nat-Planet-Strength
003900                                pic s9(1)v9(1) comp-3.
004000*            Dignity score, BR-U1-2 -
004100*            +5.0 exalted +4.0 moolatrikona
004200*            +3.0 own sign 0.0 neutral -3.0 debil.
004300         05  Nat-Planet-Retro   pic x.
004400*            Y or N - natal retrograde.
004500         05  Nat-Planet-Combust pic x.
004600*            Y or N - natal combust, BR-U1-3.
004700     03  Nat-Maha-Dasha-Lord    pic x(9).
004800*        Active major-period planet, blank = none.
004900     03  Nat-Anta-Dasha-Lord    pic x(9).
005000*        Active sub-period planet, blank = none.
005100     03  Nat-Rajayoga-Flag      pic x.
005200*        Y or N - BR-U1-4 yoga karaka present.
005300     03  Nat-Yoga-Planet        pic x(9)  occurs 3.
005400*        Up to 3 yoga-karaka planet names, blank
005500*        padded when fewer than 3 apply.
005600     03  Nat-Lagna-Strength     pic s9(2)v9(1) comp-3.
005700*        BR-U1-5 - summed dignity of house 1
005800*        occupants plus the lagna lord's dignity.
005900     03  filler                 pic x(14).
006000*
