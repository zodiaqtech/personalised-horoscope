000100******************************************
000200*                                          *
000300*  Record Definition For Transit File      *
000400*     One record per run                   *
000500******************************************
000600* File size approx 40 bytes.
000700*
000800* Planet occurrence order is fixed and
000900* matches HS-Planet-Name-Table (wshstabs.cob)
001000* - 1 Sun .. 9 Ketu.  Transit is control-level
001100* data, read once per run and shared by every
001200* user - never a per-user record.
001300*
001400* 11/04/1986 rnv - Created.
001500* 30/01/1999 skm - Y2K sweep - Trn-Date already
001600*                  held as CCYY-MM-DD text, no
001700*                  repair needed.
001800*
001900 01  HS-Transit-Record.
002000     03  Trn-Date               pic x(10).
002100*        CCYY-MM-DD for the run.
002200     03  Trn-Planet             occurs 9
002300                                 indexed by Trn-Planet-Ix.
002400         05  Trn-Sign           pic 9(2).
002500*            Global zodiac sign, 1-12, today.
002600         05  Trn-Retro          pic x.
002700*            Y or N - retrograde today.
002800     03  filler                 pic x(3).
002900*
